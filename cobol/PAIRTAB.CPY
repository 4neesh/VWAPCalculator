000010*----------------------------------------------------------------*
000020*    FX PAIR ACCUMULATOR TABLE - ONE ENTRY PER ACTIVE PAIR       *
000030*    EACH ENTRY CARRIES ITS OWN ROLLING 1-HOUR TICK WINDOW.      *
000040*    ENTRIES ARE UNSORTED AND SEARCHED LINEARLY (SEE 2400-       *
000050*    UBICAR-PAR IN VWAPCALC) - THE TABLE NEVER HOLDS MORE PAIRS  *
000060*    THAN WS-PT-MAX-ENTRIES.                                    *
000070*----------------------------------------------------------------*
000080 01  WS-PAIR-TABLE.
000090
000100*    HOW MANY OF THE 20 SLOTS BELOW ARE ACTUALLY IN USE.  2420-
000110*    CREAR-PAR BUMPS THIS, 2650-ELIMINAR-PAR BACKS IT DOWN.
000120     05  WS-PT-ENTRY-COUNT               PIC 9(04) COMP.
000130     05  FILLER                          PIC X(01).
000140
000150*    ONE ENTRY PER DISTINCT CURRENCY PAIR SEEN SO FAR THIS RUN.
000160*    INDEXED, NOT SUBSCRIPTED, PER THE SHOP'S TABLE-SEARCH
000170*    CONVENTION.
000180     05  WS-PT-ENTRY OCCURS 20 TIMES
000190                     INDEXED BY WS-PT-IDX.
000200
000210*        THE KEY - E.G. 'AUD/USD' - MATCHED BY 2410-BUSCAR-PAR.
000220         10  WS-PE-CURRENCY-PAIR             PIC X(07).
000230
000240*        SIGMA (PRICE TIMES VOLUME) OVER EVERY TICK CURRENTLY
000250*        IN THE WINDOW.  2510-ACUMULAR-VWAP ADDS TO THIS ON
000260*        ARRIVAL, 2610-EXPIRAR-VIEJOS SUBTRACTS ON EXPIRY -
000270*        NEVER BOTH FOR THE SAME TICK (SEE CR3526).
000280         10  WS-PE-TOTAL-WTD-PRICE           PIC S9(13)V9(05).
000290*        UNEDITED WHOLE-NUMBER VIEW OF THE ABOVE - USED BY THE
000300*        NIGHTLY RECONCILE DUMP, NOT BY VWAPCALC ITSELF.
000310         10  WS-PE-TOTAL-WTD-PRICE-R REDEFINES
000320                 WS-PE-TOTAL-WTD-PRICE       PIC S9(18).
000330
000340*        SIGMA VOLUME OVER THE SAME WINDOW AS ABOVE.  VWAP IS
000350*        ONLY COMPUTED WHEN THIS IS GREATER THAN ZERO.
000360         10  WS-PE-TOTAL-VOLUME              PIC S9(11).
000370
000380*        LATEST VWAP REPORTED FOR THIS PAIR - TOTAL-WTD-PRICE
000390*        DIVIDED BY TOTAL-VOLUME, ROUNDED TO 5 DECIMALS.
000400         10  WS-PE-VWAP                      PIC 9(04)V9(05).
000410
000420*        HIGHEST TICK PRICE SEEN FOR THIS PAIR - THE FIRST
000430*        TICK ALWAYS SETS BOTH HIGH AND LOW.
000440         10  WS-PE-HIGH-PRICE                PIC 9(04)V9(05).
000450
000460*        LOWEST TICK PRICE SEEN FOR THIS PAIR.
000470         10  WS-PE-LOW-PRICE                 PIC 9(04)V9(05).
000480
000490*        COUNT OF EVERY ACCEPTED TICK FOR THIS PAIR, WINDOW OR
000500*        NO WINDOW - USED FOR THE SIMPLE (UNWEIGHTED) AVERAGE.
000510         10  WS-PE-TICK-COUNT                PIC 9(07).
000520
000530*        SIGMA PRICE (NOT PRICE TIMES VOLUME) FOR THE SIMPLE
000540*        AVERAGE - SUM-OF-PRICES DIVIDED BY TICK-COUNT.
000550         10  WS-PE-SUM-OF-PRICES             PIC 9(11)V9(05).
000560
000570*        HOW MANY OF THE 500 WINDOW SLOTS BELOW ARE IN USE FOR
000580*        THIS PAIR RIGHT NOW.
000590         10  WS-PE-WINDOW-COUNT              PIC 9(04) COMP.
000600         10  FILLER                          PIC X(01).
000610
000620*        THE ROLLING 1-HOUR TICK WINDOW FOR THIS PAIR, OLDEST
000630*        TICK ALWAYS IN SLOT 1 (SEE 2620-DESPLAZAR-VENTANA,
000640*        WHICH SHIFTS THE TABLE DOWN ONE EACH TIME THE OLDEST
000650*        TICK EXPIRES).
000660         10  WS-PE-WINDOW OCCURS 500 TIMES
000670                         INDEXED BY WS-PE-WIDX.
000680
000690*            THE TICK'S CLOCK TIME, AS SECONDS SINCE MIDNIGHT -
000700*            COMPARED AGAINST REFERENCE-TIME MINUS 3600 BY
000710*            2600-APLICAR-CORTE.
000720             15  WS-WE-TIME-SECONDS              PIC 9(05).
000730
000740*            CARRIED HERE TOO SO A WINDOW SLOT CAN BE TRACED
000750*            BACK TO ITS PAIR WITHOUT WALKING THE OUTER TABLE.
000760             15  WS-WE-CURRENCY-PAIR              PIC X(07).
000770
000780*            THE TICK'S PRICE, AS RECEIVED - REVERSED OUT OF
000790*            WS-PE-TOTAL-WTD-PRICE WHEN THIS SLOT EXPIRES.
000800             15  WS-WE-PRICE                      PIC 9(04)V9(05).
000810
000820*            THE TICK'S VOLUME, AS RECEIVED - REVERSED OUT OF
000830*            WS-PE-TOTAL-VOLUME WHEN THIS SLOT EXPIRES.
000840             15  WS-WE-VOLUME                     PIC 9(09).
000850             15  FILLER                           PIC X(02).
