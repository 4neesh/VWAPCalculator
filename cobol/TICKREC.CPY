000010*----------------------------------------------------------------*
000020*    FX PRICE TICK - ONE QUOTE PER LINE, ARRIVAL ORDER           *
000030*    READ BY VWAPCALC'S 2200-LEER-TICK, ONE RECORD AT A TIME -   *
000040*    NO SORT, NO RE-SEQUENCING.  THE FEED VENDOR GUARANTEES      *
000050*    ARRIVAL ORDER; THE CUTOFF RULE DEPENDS ON IT.               *
000060*----------------------------------------------------------------*
000070 01  WS-ENT-TICK-REG.
000080
000090*    CLOCK TIME AS RECEIVED, H:MM AM/PM, 1-OR-2-DIGIT HOUR -
000100*    HANDED TO TIMEPARS FOR EDIT, NEVER COMPARED HERE.
000110     05  WS-TCK-TIME                     PIC X(08).
000120
000130*    CURRENCY PAIR CODE, E.G. 'AUD/USD' - THE KEY INTO
000140*    WS-PAIR-TABLE (SEE PAIRTAB).
000150     05  WS-TCK-PAIR                     PIC X(07).
000160
000170*    TICK PRICE, 4 WHOLE DIGITS AND 5 DECIMALS - COVERS BOTH A
000180*    SUB-DOLLAR CROSS LIKE 0.47250 AND A YEN-STYLE 142.49700.
000190     05  WS-TCK-PRICE                    PIC 9(04)V9(05).
000200
000210*    TRADED VOLUME, WHOLE UNITS ONLY - NO DECIMALS IN THE FEED.
000220     05  WS-TCK-VOLUME                   PIC 9(09).
000230     05  FILLER                          PIC X(02).
000240*----------------------------------------------------------------*
000250*    BYTE-LEVEL VIEW OF THE TIME FIELD - PROGRAMMER DEBUG DUMP   *
000260*    ONLY, NOT USED FOR EDITING (SEE TIMEPARS FOR THE REAL EDIT).*
000270*----------------------------------------------------------------*
000280 01  WS-ENT-TICK-REG-R REDEFINES WS-ENT-TICK-REG.
000290
000300*    HOUR DIGITS, BLANK-PADDED WHEN THE HOUR IS A SINGLE DIGIT.
000310     05  WS-TCKR-HH-TXT                  PIC X(02).
000320     05  WS-TCKR-COLON                   PIC X(01).
000330
000340*    MINUTE DIGITS.
000350     05  WS-TCKR-MM-TXT                  PIC X(02).
000360     05  WS-TCKR-SPACE                   PIC X(01).
000370
000380*    'AM' OR 'PM', ANY MIX OF UPPER/LOWER CASE PER THE FEED.
000390     05  WS-TCKR-MERIDIAN                PIC X(02).
000400     05  FILLER                          PIC X(27).
