000010******************************************************************
000020*                                                                *
000030*   V W A P C A L C                                              *
000040*                                                                *
000050*   FX VWAP BATCH CALCULATOR - READS A STREAM OF TIMESTAMPED     *
000060*   CURRENCY-PAIR PRICE TICKS AND MAINTAINS A ROLLING 1-HOUR     *
000070*   VOLUME-WEIGHTED-AVERAGE-PRICE PER PAIR.  WRITES ONE UPDATE   *
000080*   LINE PER ACCEPTED TICK AND AN END-OF-RUN SUMMARY LINE PER    *
000090*   PAIR STILL ACTIVE WHEN THE TICK FILE RUNS OUT.               *
000100*                                                                *
000110*   THE MAIN DRIVER FOR THE OVERNIGHT FX RATE BATCH.  CALLS      *
000120*   TIMEPARS ONCE PER TICK TO EDIT THE CLOCK TIME; EVERYTHING    *
000130*   ELSE - THE PAIR TABLE, THE ROLLING WINDOW, THE VWAP MATH,    *
000140*   AND THE REPORT - LIVES IN THIS PROGRAM.                      *
000150*                                                                *
000160******************************************************************
000170*    IDENTIFICATION DIVISION - PROGRAM NAME, ORIGINAL AUTHOR,
000180*    AND THE SHOP THAT OWNS MAINTENANCE OF THIS SOURCE.
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VWAPCALC.
000210 AUTHOR. D W FENWICK.
000220 INSTALLATION. CONTINENTAL STATE BANK - TREASURY SYSTEMS DIV.
000230 DATE-WRITTEN. 06/21/1989.
000240*    DATE-COMPILED LEFT BLANK - FILLED IN BY THE COMPILER AT
000250*    EACH BUILD, NOT HAND-MAINTAINED.
000260 DATE-COMPILED.
000270 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000280*    RUN FREQUENCY - NIGHTLY, AFTER THE FX DESK'S OVERNIGHT
000290*    FEED CUTOVER.  NOT RERUNNABLE MID-DAY AGAINST A PARTIAL
000300*    FEED - THE CUTOFF RULE ASSUMES THE WHOLE DAY'S TICKS.
000310*----------------------------------------------------------------*
000320*  CHANGE LOG                                                   *
000330*----------------------------------------------------------------*
000340* 06/21/89  DWF  INITIAL VERSION - OVERNIGHT FX RATE BATCH,      *
000350*                SIMPLE TIME-WEIGHTED AVERAGE, NO EXPIRY.  FIRST *
000360*                CUT COVERED ONLY THE TWO MAJOR CROSSES THE DESK *
000370*                QUOTED AT THE TIME (USD/DEM, USD/JPY).          *
000380* 01/09/90  DWF  CHANGED TO TRUE VWAP (PRICE TIMES VOLUME) AT    *
000390*                THE REQUEST OF THE FX TRADING DESK.            *
000400* 04/17/91  MRO  ADDED ROLLING 1-HOUR WINDOW WITH EXPIRY -       *
000410*                DESK NO LONGER WANTS STALE TICKS IN THE VWAP.  *
000420* 09/02/92  MRO  HIGH/LOW/SIMPLE-AVERAGE STATISTICS ADDED PER    *
000430*                PAIR (REQ 712).  DESK WANTED A SANITY CHECK     *
000440*                AGAINST THE VWAP WITHOUT WAITING FOR THE NEXT   *
000450*                MORNING'S RECONCILE RUN.                       *
000460* 06/30/93  DWF  PAIR TABLE RAISED FROM 10 TO 20 ENTRIES - DESK  *
000470*                NOW QUOTES MINOR CROSSES AS WELL AS MAJORS.    *
000480* 08/19/95  MRO  TICK WINDOW RAISED FROM 250 TO 500 ENTRIES -    *
000490*                A BUSY MAJOR CROSS WAS FILLING THE OLD WINDOW  *
000500*                BEFORE THE HOUR WAS OUT ON A HEAVY TRADING     *
000510*                DAY (REQ 884).                                *
000520* 11/03/98  SKN  Y2K READINESS REVIEW - NO CALENDAR DATE FIELDS   Y2K     
000530*                IN THIS PROGRAM, TIME-OF-DAY ONLY.  PASSED.      Y2K     
000540* 02/08/99  SKN  Y2K SIGN-OFF.                                    Y2K     
000550* 07/14/03  MRO  ERRORS FILE RETIRED - INVALID-TIME TICKS NOW     CR2203  
000560*                LOGGED AS A LINE ON THE VWAP REPORT ITSELF       CR2203  
000570*                INSTEAD OF A SEPARATE FILE (REQ 2203).           CR2203  
000580* 05/02/05  MRO  SUMMARY LINE COLUMN SPACING WIDENED SO THE       CR2840  
000590*                VOLUME FIGURE NO LONGER RAN INTO THE AVG         CR2840  
000600*                COLUMN ON A PAIR WITH AN 11-DIGIT TOTAL          CR2840  
000610*                VOLUME (REQ 2840).                               CR2840  
000620* 03/22/07  JTC  GRAND-TOTAL-VOLUME LINE ADDED TO CLOSE OUT THE   CR3390  
000630*                END-OF-RUN SUMMARY (REQ 3390).                   CR3390  
000640* 09/11/07  JTC  FD SAL-VWAP-RPT RECORD WIDENED FROM 60 TO 80     CR3412  
000650*                BYTES SO THE GRAND-TOTAL LABEL AND FIGURE        CR3412  
000660*                FROM CR3390 WOULD FIT WITHOUT TRUNCATING         CR3412  
000670*                (REQ 3412).                                      CR3412  
000680* 11/14/08  JTC  2600-APLICAR-CORTE WAS SETTING THE NOT-EXPIRED   CR3521  
000690*                FLAG TO FALSE INSTEAD OF TRUE AT THE TOP OF      CR3521  
000700*                THE PARAGRAPH - LEFT IT STALE-TRUE FROM THE      CR3521  
000710*                PRIOR TICK AND COULD DROP A PAIR THAT NEVER      CR3521  
000720*                ACTUALLY EXPIRED THIS CYCLE.  CORRECTED TO       CR3521  
000730*                SET THE FLAG TRUE (REQ 3521).                    CR3521  
000740* 12/02/08  JTC  2400-UBICAR-PAR LEFT WS-PT-IDX ONE PAST THE      CR3523  
000750*                MATCHING ENTRY AFTER PERFORM...VARYING BUMPED    CR3523  
000760*                IT ON EXIT - EVERY PARAGRAPH DOWNSTREAM WAS      CR3523  
000770*                POSTING TO THE WRONG PAIR'S ACCUMULATORS.        CR3523  
000780*                BACK UP THE INDEX ONE SLOT WHEN FOUND            CR3523  
000790*                (REQ 3523).                                      CR3523  
000800* 01/09/09  JTC  A TICK FOR A PAIR THAT COULDN'T BE CREATED       CR3525  
000810*                (TABLE FULL) STILL FELL THROUGH TO 2500/2600/    CR3525  
000820*                2700 AND SUBSCRIPTED ONE PAST THE PAIR TABLE.    CR3525  
000830*                GATED THOSE THREE PERFORMS ON THE PAIR BEING     CR3525  
000840*                FOUND OR CREATED (REQ 3525).                     CR3525  
000850* 01/09/09  JTC  A TICK THAT OVERFLOWED A PAIR'S WINDOW WAS       CR3526  
000860*                STILL POSTED TO THE RUNNING TOTALS EVEN THOUGH   CR3526  
000870*                IT COULD NEVER BE REVERSED AT EXPIRY - PERMA-    CR3526  
000880*                NENTLY INFLATED THE VWAP.  WINDOW ROOM IS NOW    CR3526  
000890*                CHECKED BEFORE ANY ACCUMULATOR IS TOUCHED        CR3526  
000900*                (REQ 3526).                                      CR3526  
000910* 01/12/09  JTC  PASS NOTE - CR3525 AND CR3526 BOTH TRACE BACK TO CR3527  
000920*                THE SAME ROOT CAUSE: A TICK CAN REACH 2500       CR3527  
000930*                ACUMULAR-TICK WITHOUT A PLACE TO LIVE, EITHER    CR3527  
000940*                BECAUSE ITS PAIR HAS NO SLOT OR BECAUSE ITS      CR3527  
000950*                PAIR'S WINDOW IS FULL.  BOTH ARE NOW CHECKED     CR3527  
000960*                BEFORE ANY ACCUMULATOR IS TOUCHED, NOT AFTER     CR3527  
000970*                (REQ 3527, CODE REVIEW FOLLOW-UP).               CR3527  
000980*----------------------------------------------------------------*
000990*    PROCESSING NOTES                                            *
001000*----------------------------------------------------------------*
001010*    - A TICK IS ACCEPTED ONLY WHEN ITS CLOCK-TIME STRING       *
001020*      EDITS CLEAN THROUGH TIMEPARS.  A TICK THAT FAILS THE     *
001030*      EDIT IS LOGGED ON THE REPORT, NOT COUNTED ANYWHERE ELSE. *
001040*    - EACH CURRENCY PAIR CARRIES ITS OWN ROLLING ONE-HOUR      *
001050*      WINDOW OF TICKS.  THE CUTOFF RULE RUNS ON EVERY          *
001060*      ACCEPTED TICK, USING THAT TICK'S OWN TIME AS "NOW" -     *
001070*      THERE IS NO SEPARATE TIME-OF-DAY CLOCK IN A BATCH JOB.   *
001080*    - A PAIR'S VWAP IS SIGMA(PRICE TIMES VOLUME) OVER          *
001090*      SIGMA(VOLUME) ACROSS EVERYTHING IN ITS WINDOW - NEVER    *
001100*      COMPUTED WHEN TOTAL VOLUME IS ZERO.                     *
001110*    - A PAIR WHOSE WINDOW EMPTIES OUT COMPLETELY IS DROPPED    *
001120*      FROM THE TABLE AND DOES NOT APPEAR ON THE END-OF-RUN     *
001130*      SUMMARY - IT HAS NO DEFINED VWAP UNTIL A NEW TICK FOR    *
001140*      THAT PAIR ARRIVES LATER IN THE RUN.                     *
001150*    - HIGH, LOW, AND THE SIMPLE AVERAGE ARE RUN-TO-DATE        *
001160*      FIGURES, NOT WINDOWED LIKE THE VWAP ITSELF - NEVER       *
001170*      REVERSED OUT WHEN A TICK EXPIRES.                       *
001180*----------------------------------------------------------------*
001190*    NOT DONE HERE                                              *
001200*----------------------------------------------------------------*
001210*    - NO CROSS-RATE DERIVATION - EACH PAIR'S VWAP STANDS ON    *
001220*      ITS OWN, THE DESK RECONCILES CROSSES DOWNSTREAM.         *
001230*    - NO INTRADAY RERUN/RESTART LOGIC - ONE PASS, START TO     *
001240*      FINISH, EVERY NIGHT.  A FAILED RUN IS RERUN FROM THE     *
001250*      BEGINNING OF THE SAME TICK FEED.                        *
001260*----------------------------------------------------------------*
001270*    C01 IS TOP-OF-FORM - CARRIED FORWARD FROM THE SHOP'S OLDER  *
001280*    PRINT PROGRAMS EVEN THOUGH THIS REPORT IS LINE SEQUENTIAL   *
001290*    AND NEVER ADVANCES A REAL FORMS PRINTER.                    *
001300*----------------------------------------------------------------*
001310*----------------------------------------------------------------*
001320*    ENVIRONMENT DIVISION - DEVICE AND FILE ASSIGNMENTS ONLY,    *
001330*    NO HARDWARE-SPECIFIC LOGIC LIVES HERE.                      *
001340*----------------------------------------------------------------*
001350 ENVIRONMENT DIVISION.
001360 CONFIGURATION SECTION.
001370 SPECIAL-NAMES.
001380*    TOP-OF-FORM MNEMONIC - A HOLDOVER FROM THE SHOP'S OLDER
001390*    FORMS-PRINTER PROGRAMS, KEPT FOR CONSISTENCY EVEN THOUGH
001400*    THIS REPORT NEVER RIDES A FORMS PRINTER.
001410     C01 IS TOP-OF-FORM.
001420
001430 INPUT-OUTPUT SECTION.
001440
001450*    TWO FILES ONLY - THE TICK FEED IN, THE VWAP REPORT OUT.
001460*    NO SORT, NO SUBSIDIARY WORK FILES.
001470 FILE-CONTROL.
001480
001490*    INPUT - ONE FX PRICE TICK PER LINE, ARRIVAL ORDER.  THE
001500*    CUTOFF RULE DEPENDS ON THIS FILE NEVER BEING RE-SEQUENCED.
001510 SELECT ENT-TICK-FILE
001520     ASSIGN TO TICKFILE
001530     ORGANIZATION IS LINE SEQUENTIAL
001540     FILE STATUS IS FS-TICK-FILE.
001550
001560*    OUTPUT - VWAP UPDATE LINES, ERROR LINES, AND THE END-OF-
001570*    RUN SUMMARY, ALL ON ONE REPORT.
001580 SELECT SAL-VWAP-RPT
001590     ASSIGN TO VWAPRPT
001600     ORGANIZATION IS LINE SEQUENTIAL
001610     FILE STATUS IS FS-VWAP-RPT.
001620
001630*----------------------------------------------------------------*
001640*    DATA DIVISION - FILE LAYOUTS FIRST, THEN THE IN-MEMORY      *
001650*    WORKING STORAGE THE PROCEDURE DIVISION OPERATES ON.         *
001660*----------------------------------------------------------------*
001670 DATA DIVISION.
001680
001690 FILE SECTION.
001700
001710*    PRICE TICK RECORD LAYOUT - SHARED WITH ANY OTHER PROGRAM
001720*    THAT READS THE SAME FEED.
001730 FD  ENT-TICK-FILE.
001740     COPY TICKREC.
001750
001760*    NO RECORD LAYOUT COPYBOOK ON THE OUTPUT SIDE - EVERY LINE
001770*    WRITTEN HERE IS BUILT IN WORKING-STORAGE (SEE VWAPRPT) AND
001780*    MOVED INTO THIS 80-BYTE AREA JUST BEFORE THE WRITE.  WIDENED
001790*    FROM 60 TO 80 BYTES IN 2007 (SEE CR3412 IN THE CHANGE LOG).
001800 FD  SAL-VWAP-RPT.
001810 01  WS-SAL-VWAP-REPORT-REG          PIC X(80).
001820
001830*----------------------------------------------------------------*
001840*    WORKING-STORAGE - NOTHING HERE IS SHARED WITH ANY OTHER
001850*    PROGRAM EXCEPT BY WAY OF THE WS-TIME-PARSE CALL AREA
001860*    PASSED TO TIMEPARS.
001870 WORKING-STORAGE SECTION.
001880*----------------------------------------------------------------*
001890*    IN-MEMORY PAIR/WINDOW TABLE AND REPORT LINE LAYOUTS         *
001900*----------------------------------------------------------------*
001910*    THE WHOLE STATE OF THE RUN - EVERY PAIR SEEN SO FAR, AND
001920*    EACH PAIR'S ROLLING TICK WINDOW - LIVES IN THIS ONE COPY.
001930     COPY PAIRTAB.
001940
001950*    EVERY LINE THIS PROGRAM CAN WRITE TO THE REPORT, BUILT
001960*    HERE AND MOVED TO THE FD RECORD JUST BEFORE EACH WRITE.
001970     COPY VWAPRPT.
001980
001990*----------------------------------------------------------------*
002000*    VARIABLES FILE STATUS  ENTRADA/SALIDA                       *
002010*----------------------------------------------------------------*
002020*    ONE GROUP, BOTH FILES' STATUS CODES SIDE BY SIDE - THE
002030*    SHOP'S USUAL LAYOUT FOR A TWO-FILE PROGRAM LIKE THIS ONE.
002040 01  FS-STATUS.
002050*----------------------------------------------------------------*
002060*   ** FILE STATUS DE TICKFILE                                   *
002070*----------------------------------------------------------------*
002080     05  FS-TICK-FILE                PIC X(02).
002090*        '00' - NORMAL READ, RECORD RETURNED.
002100        88  FS-TICK-FILE-OK              VALUE '00'.
002110*        '10' - END OF FILE, DRIVES THE MAIN-LINE UNTIL TEST.
002120        88  FS-TICK-FILE-EOF              VALUE '10'.
002130*        '35' - FILE NOT FOUND AT OPEN TIME.
002140        88  FS-TICK-FILE-NFD              VALUE '35'.
002150
002160*----------------------------------------------------------------*
002170*   ** FILE STATUS DE VWAPRPT                                    *
002180*----------------------------------------------------------------*
002190     05  FS-VWAP-RPT                 PIC X(02).
002200*        '00' - NORMAL WRITE OR CLOSE.
002210        88  FS-VWAP-RPT-OK               VALUE '00'.
002220*        '10' - NOT EXPECTED ON A WRITE-ONLY FILE, KEPT FOR
002230*        SYMMETRY WITH FS-TICK-FILE'S LAYOUT.
002240        88  FS-VWAP-RPT-EOF               VALUE '10'.
002250*        PAD BYTE - MATCHES THE FILLER HABIT USED THROUGHOUT
002260*        THIS GROUP'S SIBLING, FS-TICK-FILE, ABOVE IT.
002270     05  FILLER                      PIC X(01).
002280
002290*----------------------------------------------------------------*
002300*    CONSTANTS                                                  *
002310*----------------------------------------------------------------*
002320*    PAIR TABLE SIZE - RAISED FROM 10 TO 20 IN 1993 (REQ 693,    *
002330*    SEE CHANGE LOG) WHEN THE DESK STARTED QUOTING MINORS.  MUST *
002340*    MATCH THE OCCURS 20 ON WS-PT-ENTRY IN PAIRTAB EXACTLY.      *
002350 77  WS-PT-MAX-ENTRIES               PIC 9(04) COMP VALUE 20.
002360*    TICKS RETAINED PER PAIR - SIZED WELL ABOVE WHAT A BUSY
002370*    MAJOR CROSS ACTUALLY SEES IN ONE ROLLING HOUR.  MUST MATCH
002380*    THE OCCURS 500 ON WS-PE-WINDOW IN PAIRTAB EXACTLY.
002390 77  WS-PE-MAX-WINDOW                PIC 9(04) COMP VALUE 500.
002400*    WINDOW LENGTH - EXACTLY ONE HOUR, PER THE DESK'S VWAP
002410*    DEFINITION.  NEVER CHANGED SINCE THE 1991 REWORK.  USED ONLY
002420*    BY 2600-APLICAR-CORTE'S CUTOFF COMPARE.
002430 77  WS-CUTOFF-SECONDS               PIC 9(05) COMP VALUE 3600.
002440
002450*----------------------------------------------------------------*
002460*    RUN COUNTERS AND WORK AREAS                                *
002470*----------------------------------------------------------------*
002480 01  WS-CONTADORES.
002490*    EVERY TICK READ FROM THE FEED WITH A TIME THAT EDITED OK.
002500     05  WS-TOTAL-TICKS-READ         PIC 9(07) COMP.
002510*    EVERY TICK THAT DID NOT EDIT, PLUS ANY TICK DROPPED BECAUSE
002520*    ITS PAIR'S WINDOW WAS ALREADY FULL (SEE CR3526).
002530     05  WS-TOTAL-TICKS-REJECTED     PIC 9(07) COMP.
002540*    PAIRS ACTUALLY PRINTED ON THE END-OF-RUN SUMMARY.
002550     05  WS-TOTAL-PAIRS-SUMMARIZED   PIC 9(04) COMP.
002560*    PAD BYTE - NO FUNCTIONAL USE, JUST ROUNDS THE GROUP OUT.
002570     05  FILLER                      PIC X(01).
002580
002590 01  WS-VARIABLES.
002600*    SCRATCH FOR PRICE TIMES VOLUME - USED BOTH WHEN A TICK
002610*    ARRIVES (2510) AND WHEN ONE EXPIRES (2610), NEVER AT THE
002620*    SAME TIME, SO ONE WORK FIELD SERVES BOTH.
002630     05  WS-TEMP-WTD-PRICE           PIC S9(13)V9(05) VALUE ZERO.
002640*    SCRATCH FOR THE SIMPLE (UNWEIGHTED) AVERAGE COMPUTED IN
002650*    3110-IMPRIMIR-UN-PAR.
002660     05  WS-TEMP-AVG-PRICE           PIC 9(04)V9(05)  VALUE ZERO.
002670*    RUNNING SUM OF EVERY PAIR'S TOTAL-VOLUME, ACCUMULATED BY
002680*    3110 AND PRINTED ON THE GRAND-TOTAL LINE (REQ 3390).
002690     05  WS-GRAND-TOTAL-VOLUME       PIC 9(11) COMP   VALUE ZERO.
002700*    "NOW" FOR THE CUTOFF RULE - ALWAYS THE CURRENT TICK'S
002710*    PARSED TIME, NEVER A WALL-CLOCK VALUE (THE BATCH HAS NO
002720*    CONCEPT OF REAL TIME).
002730     05  WS-REF-TIME-SECONDS         PIC 9(05)        VALUE ZERO.
002740*    PAD BYTE - NO FUNCTIONAL USE, JUST ROUNDS THE GROUP OUT.
002750     05  FILLER                      PIC X(01).
002760
002770*    THREE INDEPENDENT YES/NO SWITCHES USED ACROSS THE MAIN
002780*    PROCESSING PARAGRAPHS - NONE OF THEM SURVIVE PAST THE TICK
002790*    THEY WERE SET FOR.  'S' (SI) IS YES, 'N' (NO) IS NO - THE
002800*    SHOP'S USUAL SPANISH-LANGUAGE SWITCH CONVENTION.
002810 01  WS-SWITCHES.
002820*    SET BY 2410-BUSCAR-PAR (FOUND) OR 2420-CREAR-PAR (CREATED).
002830*    2000-PROCESAR-PROGRAMA GATES 2500/2600/2700 ON THIS BEING
002840*    TRUE SO A TICK WHOSE PAIR COULDN'T BE CREATED NEVER
002850*    SUBSCRIPTS THE TABLE (SEE CR3525).
002860     05  WS-SW-PAR-ENCONTRADO        PIC X(01) VALUE 'N'.
002870        88  WS-PAR-ENCONTRADO            VALUE 'S'.
002880        88  WS-PAR-NO-ENCONTRADO         VALUE 'N'.
002890*    SET BY 2650-ELIMINAR-PAR WHEN A PAIR'S WINDOW EMPTIED OUT
002900*    THIS TICK - TELLS 2700-REPORTAR-VWAP NOT TO PRINT FOR A
002910*    PAIR THAT NO LONGER EXISTS.
002920     05  WS-SW-PAR-ELIMINADO         PIC X(01) VALUE 'N'.
002930        88  WS-PAR-ELIMINADO             VALUE 'S'.
002940        88  WS-PAR-NO-ELIMINADO          VALUE 'N'.
002950*    SET BY 2610-EXPIRAR-VIEJOS THE MOMENT ANY TICK ACTUALLY
002960*    EXPIRES THIS CYCLE - RESET TRUE AT THE TOP OF EVERY CALL
002970*    TO 2600-APLICAR-CORTE (SEE CR3521) SO IT NEVER CARRIES A
002980*    STALE VALUE FROM THE PRIOR TICK.
002990     05  WS-SW-TICK-EXPIRADO         PIC X(01) VALUE 'N'.
003000        88  WS-TICK-EXPIRADO             VALUE 'S'.
003010        88  WS-TICK-NO-EXPIRADO          VALUE 'N'.
003020
003030*----------------------------------------------------------------*
003040*    LINKAGE AREA PASSED TO THE TIME-OF-DAY PARSER (CALLED)     *
003050*----------------------------------------------------------------*
003060*    NOT A LINKAGE SECTION ITEM - TIMEPARS IS CALLED, NOT
003070*    SHARED MEMORY, SO THIS GROUP LIVES IN WORKING-STORAGE AND
003080*    IS PASSED BY REFERENCE ON EVERY CALL STATEMENT.
003090 01  WS-TIME-PARSE.
003100*    WHAT GOES TO TIMEPARS.  ONE FIELD IN, THE WHOLE ENTRY
003110*    GROUP, SINCE TIMEPARS HAS NOTHING ELSE TO EDIT.
003120     05  WS-TP-ENTRADA.
003130*        THE TICK'S CLOCK-TIME STRING, MOVED HERE FROM
003140*        WS-TCK-TIME BY 2300-PARSEAR-HORA BEFORE THE CALL.
003150        10  WS-TP-TCK-TIME-I            PIC X(08).
003160*    WHAT COMES BACK FROM TIMEPARS.  THREE FIELDS OUT - THE
003170*    PARSED VALUE, THE PASS/FAIL FLAG, AND AN ERROR REASON
003180*    THAT IS ONLY MEANINGFUL WHEN THE FLAG SAYS FAIL.
003190     05  WS-TP-SALIDA.
003200*        SECONDS SINCE MIDNIGHT - BECOMES WS-REF-TIME-SECONDS
003210*        IN 2600-APLICAR-CORTE AND IS STORED IN THE TICK'S
003220*        WINDOW SLOT BY 2530-AGREGAR-VENTANA.
003230        10  WS-TP-TIME-SECONDS-O        PIC 9(05).
003240*        PASS/FAIL - TESTED IN 2000-PROCESAR-PROGRAMA TO DECIDE
003250*        WHETHER TO REJECT THE TICK OR PROCESS IT.
003260        10  WS-TP-VALIDACION-O          PIC X(01).
003270           88  WS-TP-VALIDACION-OK          VALUE 'S'.
003280           88  WS-TP-VALIDACION-NOTOK       VALUE 'N'.
003290*        ONLY POPULATED ON FAILURE - MOVED TO THE ERROR LINE BY
003300*        2310-ERROR-HORA.
003310        10  WS-TP-MOTIVO-ERROR-O.
003320           15  WS-TP-COD-ERROR-O           PIC X(20).
003330           15  WS-TP-DES-ERROR-O           PIC X(40).
003340*    PAD BYTE - NO FUNCTIONAL USE, JUST ROUNDS THE GROUP OUT.
003350     05  FILLER                      PIC X(01).
003360*----------------------------------------------------------------*
003370*----------------------------------------------------------------*
003380*    MAIN LINE - OPEN/INITIALIZE, THEN ONE PASS OF THE TICK      *
003390*    FILE, THEN CLOSE OUT AND PRINT THE RUN COUNTS TO THE        *
003400*    CONSOLE FOR THE OPERATOR'S LOG.                             *
003410*----------------------------------------------------------------*
003420 PROCEDURE DIVISION.
003430*----------------------------------------------------------------*
003440
003450*    ONE-TIME SETUP - OPEN FILES, ZERO THE PAIR TABLE.
003460     PERFORM 1000-INICIAR-PROGRAMA
003470        THRU 1000-INICIAR-PROGRAMA-FIN.
003480
003490*    MAIN PROCESSING LOOP - ONE ITERATION PER TICK UNTIL THE
003500*    FEED RUNS DRY.
003510     PERFORM 2000-PROCESAR-PROGRAMA
003520        THRU 2000-PROCESAR-PROGRAMA-FIN
003530       UNTIL FS-TICK-FILE-EOF.
003540
003550*    END-OF-RUN SUMMARY AND FILE CLOSE.
003560     PERFORM 3000-FINALIZAR-PROGRAMA
003570        THRU 3000-FINALIZAR-PROGRAMA-FIN.
003580
003590*    OPERATOR-FACING RUN COUNTS - NOT PART OF THE PRINTED
003600*    REPORT, JUST THE CONSOLE LOG FOR THE OVERNIGHT BATCH.
003610     DISPLAY '#TICKS READ:     ' WS-TOTAL-TICKS-READ.
003620     DISPLAY '#TICKS REJECTED: ' WS-TOTAL-TICKS-REJECTED.
003630     DISPLAY '#PAIRS REPORTED: ' WS-TOTAL-PAIRS-SUMMARIZED.
003640
003650     STOP RUN.
003660
003670*----------------------------------------------------------------*
003680*    ONE-TIME SETUP - OPEN BOTH FILES, THEN ZERO OUT THE PAIR    *
003690*    TABLE AND RUN COUNTERS BEFORE THE FIRST TICK IS READ.       *
003700*----------------------------------------------------------------*
003710 1000-INICIAR-PROGRAMA.
003720
003730*    FILES FIRST - NO POINT ZEROING WORKING-STORAGE IF THE
003740*    TICK FEED ISN'T EVEN GOING TO OPEN.
003750     PERFORM 1100-ABRIR-ARCHIVOS
003760        THRU 1100-ABRIR-ARCHIVOS-FIN.
003770
003780     PERFORM 1200-INICIALIZAR-VARIABLES
003790        THRU 1200-INICIALIZAR-VARIABLES-FIN.
003800
003810 1000-INICIAR-PROGRAMA-FIN.
003820     EXIT.
003830
003840*----------------------------------------------------------------*
003850 1100-ABRIR-ARCHIVOS.
003860
003870*    INPUT BEFORE OUTPUT - IF THE TICK FEED ISN'T THERE, NO
003880*    SENSE CREATING AN EMPTY REPORT FILE EITHER.
003890     PERFORM 1110-ABRIR-ENT-TICK-FILE
003900        THRU 1110-ABRIR-ENT-TICK-FILE-FIN.
003910
003920     PERFORM 1120-ABRIR-SAL-VWAP-RPT
003930        THRU 1120-ABRIR-SAL-VWAP-RPT-FIN.
003940
003950 1100-ABRIR-ARCHIVOS-FIN.
003960     EXIT.
003970
003980*----------------------------------------------------------------*
003990*    A MISSING TICK FILE OR ANY OTHER OPEN ERROR STOPS THE RUN   *
004000*    COLD - THERE IS NOTHING SENSIBLE TO PROCESS WITHOUT IT.     *
004010*----------------------------------------------------------------*
004020 1110-ABRIR-ENT-TICK-FILE.
004030
004040*    OPEN FOR INPUT ONLY - THIS PROGRAM NEVER WRITES BACK TO
004050*    THE TICK FEED.
004060     OPEN INPUT ENT-TICK-FILE.
004070
004080     EVALUATE TRUE
004090*            NORMAL CASE - FALL THROUGH TO 1120.
004100         WHEN FS-TICK-FILE-OK
004110              CONTINUE
004120*            '35' MEANS THE DD/FILE WAS NEVER SET UP FOR THIS
004130*            RUN - AN OPERATOR ERROR, NOT A PROGRAM BUG.
004140         WHEN FS-TICK-FILE-NFD
004150              DISPLAY 'TICK FILE NOT FOUND'
004160              DISPLAY 'FILE STATUS: ' FS-TICK-FILE
004170              STOP RUN
004180*            ANYTHING ELSE IS UNEXPECTED - DUMP THE STATUS AND
004190*            STOP RATHER THAN GUESS WHAT WENT WRONG.
004200         WHEN OTHER
004210              DISPLAY 'ERROR OPENING TICK FILE'
004220              DISPLAY 'FILE STATUS: ' FS-TICK-FILE
004230              STOP RUN
004240     END-EVALUATE.
004250
004260 1110-ABRIR-ENT-TICK-FILE-FIN.
004270     EXIT.
004280
004290*----------------------------------------------------------------*
004300*    REPORT FILE IS OPENED FRESH EVERY RUN - THIS IS A BATCH     *
004310*    JOB, THERE IS NO CONCEPT OF APPENDING TO YESTERDAY'S RUN.   *
004320*----------------------------------------------------------------*
004330 1120-ABRIR-SAL-VWAP-RPT.
004340
004350     OPEN OUTPUT SAL-VWAP-RPT.
004360
004370     EVALUATE TRUE
004380         WHEN FS-VWAP-RPT-OK
004390              CONTINUE
004400*            DISK FULL, DATASET NOT CATALOGUED, ETC. - FATAL,
004410*            THE RUN CANNOT PRODUCE A REPORT WITHOUT THIS FILE.
004420         WHEN OTHER
004430              DISPLAY 'ERROR OPENING VWAP REPORT'
004440              DISPLAY 'FILE STATUS: ' FS-VWAP-RPT
004450              STOP RUN
004460     END-EVALUATE.
004470
004480 1120-ABRIR-SAL-VWAP-RPT-FIN.
004490     EXIT.
004500
004510*----------------------------------------------------------------*
004520*    INITIALIZE RESETS THE WHOLE TABLE AND COUNTER GROUP TO     *
004530*    BINARY/NUMERIC ZERO AND ALPHANUMERIC SPACE IN ONE SHOT -    *
004540*    NO INDIVIDUAL FIELD-BY-FIELD CLEARING NEEDED.               *
004550*----------------------------------------------------------------*
004560 1200-INICIALIZAR-VARIABLES.
004570
004580*    WS-PAIR-TABLE, THE RUN COUNTERS, AND THE WORK AREAS ALL
004590*    START THIS RUN AT ZERO/SPACE - NOTHING CARRIES OVER FROM
004600*    A PRIOR EXECUTION OF THE PROGRAM.
004610     INITIALIZE WS-PAIR-TABLE.
004620     INITIALIZE WS-CONTADORES.
004630     INITIALIZE WS-VARIABLES.
004640
004650 1200-INICIALIZAR-VARIABLES-FIN.
004660     EXIT.
004670
004680*----------------------------------------------------------------*
004690*    PER-TICK CONTROL PARAGRAPH - READ ONE RECORD, AND IF IT     *
004700*    ISN'T END OF FILE, EDIT ITS TIME, THEN EITHER LOG IT AS     *
004710*    REJECTED OR RUN IT THROUGH LOCATE/ACCUMULATE/CUTOFF/        *
004720*    REPORT.  CALLED ONCE PER TICK UNTIL THE FILE RUNS OUT.      *
004730*----------------------------------------------------------------*
004740 2000-PROCESAR-PROGRAMA.
004750
004760*    ONE RECORD.  EOF IS NOT AN ERROR HERE - IT IS HOW THE
004770*    MAIN-LINE UNTIL CONDITION ENDS THE LOOP.
004780     PERFORM 2200-LEER-TICK
004790        THRU 2200-LEER-TICK-FIN.
004800
004810     IF NOT FS-TICK-FILE-EOF
004820
004830*          EDIT THE CLOCK-TIME STRING FIRST - NOTHING ELSE IN
004840*          THIS TICK MATTERS IF THE TIME WON'T PARSE.
004850        PERFORM 2300-PARSEAR-HORA
004860           THRU 2300-PARSEAR-HORA-FIN
004870
004880        IF WS-TP-VALIDACION-NOTOK
004890
004900*                BAD TIME - LOG IT AND MOVE ON TO THE NEXT
004910*                TICK.  NOTHING BELOW THIS BRANCH RUNS.
004920           PERFORM 2310-ERROR-HORA
004930              THRU 2310-ERROR-HORA-FIN
004940
004950        ELSE
004960
004970*                GOOD TIME - COUNT IT AS READ AND LOCATE (OR
004980*                CREATE) ITS PAIR IN THE TABLE.
004990           ADD 1 TO WS-TOTAL-TICKS-READ
005000
005010           PERFORM 2400-UBICAR-PAR
005020              THRU 2400-UBICAR-PAR-FIN
005030
005040*          2420-CREAR-PAR LEAVES WS-PAR-NO-ENCONTRADO SET WHEN    CR3525  
005050*          THE TABLE IS FULL - DO NOT TOUCH WS-PT-IDX AGAIN FOR   CR3525  
005060*          THIS TICK IF THAT HAPPENED (REQ 3525).                 CR3525  
005070           IF WS-PAR-ENCONTRADO
005080
005090              PERFORM 2500-ACUMULAR-TICK
005100                 THRU 2500-ACUMULAR-TICK-FIN
005110
005120              PERFORM 2600-APLICAR-CORTE
005130                 THRU 2600-APLICAR-CORTE-FIN
005140
005150              PERFORM 2700-REPORTAR-VWAP
005160                 THRU 2700-REPORTAR-VWAP-FIN
005170
005180           END-IF
005190
005200        END-IF
005210
005220     END-IF.
005230
005240 2000-PROCESAR-PROGRAMA-FIN.
005250     EXIT.
005260
005270*----------------------------------------------------------------*
005280*    ANY FILE STATUS OTHER THAN OK OR EOF IS A HARD READ ERROR   *
005290*    ON A SEQUENTIAL FILE AND IS TREATED AS FATAL.               *
005300*----------------------------------------------------------------*
005310 2200-LEER-TICK.
005320
005330     READ ENT-TICK-FILE.
005340
005350     EVALUATE TRUE
005360*            GOT A RECORD - PROCESS IT.
005370         WHEN FS-TICK-FILE-OK
005380              CONTINUE
005390*            FEED EXHAUSTED - THE MAIN-LINE UNTIL CONDITION
005400*            WILL END THE PROCESSING LOOP ON THE NEXT TEST.
005410         WHEN FS-TICK-FILE-EOF
005420              CONTINUE
005430*            A READ ERROR MID-FILE - NOT RECOVERABLE, STOP.
005440         WHEN OTHER
005450              DISPLAY 'ERROR READING TICK FILE'
005460              DISPLAY 'FILE STATUS: ' FS-TICK-FILE
005470              STOP RUN
005480     END-EVALUATE.
005490
005500 2200-LEER-TICK-FIN.
005510     EXIT.
005520
005530*----------------------------------------------------------------*
005540*    HANDS THE TICK'S CLOCK-TIME STRING TO TIMEPARS AND GETS     *
005550*    BACK SECONDS-SINCE-MIDNIGHT PLUS A PASS/FAIL FLAG.  ALL     *
005560*    THE FORMAT RULES (1-12 HOUR, 00-59 MINUTE, AM/PM) LIVE IN   *
005570*    THAT SUBPROGRAM, NOT HERE.                                  *
005580*----------------------------------------------------------------*
005590 2300-PARSEAR-HORA.
005600
005610*    COPY THE RAW CLOCK-TIME STRING INTO THE CALL AREA - WS-
005620*    TIME-PARSE IS REUSED EVERY TICK SO NOTHING HERE NEEDS
005630*    EXPLICIT INITIALIZATION FIRST.
005640     MOVE WS-TCK-TIME       TO WS-TP-TCK-TIME-I.
005650
005660*    TIMEPARS EDITS THE STRING AND RETURNS EITHER SECONDS-
005670*    SINCE-MIDNIGHT OR AN ERROR REASON, NEVER BOTH.
005680     CALL 'TIMEPARS' USING WS-TIME-PARSE.
005690
005700 2300-PARSEAR-HORA-FIN.
005710     EXIT.
005720
005730*----------------------------------------------------------------*
005740*    A TICK WHOSE TIME WON'T EDIT IS LOGGED ON THE REPORT AND    *
005750*    COUNTED AS REJECTED - IT NEVER REACHES THE PAIR TABLE AND   *
005760*    NEVER TOUCHES ANY ACCUMULATOR.                              *
005770*----------------------------------------------------------------*
005780 2310-ERROR-HORA.
005790
005800*    THE RAW TIME STRING AS RECEIVED - NOT TIMEPARS'S ERROR
005810*    REASON TEXT - IS WHAT GOES ON THE REPORT LINE, SO THE
005820*    OPERATOR CAN SEE EXACTLY WHAT THE FEED SENT.
005830     MOVE WS-TCK-TIME       TO WS-VWR-ERR-VALUE.
005840     MOVE WS-VWR-ERROR-LINE TO WS-SAL-VWAP-REPORT-REG.
005850
005860     PERFORM 2800-IMPRIMIR-LINEA
005870        THRU 2800-IMPRIMIR-LINEA-FIN.
005880
005890*    COUNTED SEPARATELY FROM WS-TOTAL-TICKS-READ - A REJECTED
005900*    TICK NEVER REACHES THE PAIR TABLE.
005910     ADD 1 TO WS-TOTAL-TICKS-REJECTED.
005920
005930 2310-ERROR-HORA-FIN.
005940     EXIT.
005950
005960*----------------------------------------------------------------*
005970*    LOCATES THE TICK'S CURRENCY PAIR IN THE TABLE, OR CREATES   *
005980*    A NEW ENTRY WHEN THE PAIR HASN'T BEEN SEEN YET THIS RUN.    *
005990*    LEAVES WS-PT-IDX POINTING AT THE PAIR'S ENTRY FOR EVERY     *
006000*    PARAGRAPH THAT FOLLOWS THIS TICK (2500/2600/2700) - UNLESS  *
006010*    THE TABLE WAS FULL, IN WHICH CASE WS-PAR-ENCONTRADO IS      *
006020*    LEFT FALSE AND 2000-PROCESAR-PROGRAMA SKIPS THEM ALL.       *
006030*----------------------------------------------------------------*
006040 2400-UBICAR-PAR.
006050
006060*    ASSUME NOT FOUND UNTIL 2410 OR 2420 SAYS OTHERWISE - THIS
006070*    IS WHAT 2000-PROCESAR-PROGRAMA TESTS AFTER THIS PARAGRAPH
006080*    RETURNS (SEE CR3525).
006090     SET WS-PAR-NO-ENCONTRADO TO TRUE.
006100
006110*    WALK THE TABLE LOOKING FOR THE TICK'S CURRENCY PAIR.
006120     PERFORM 2410-BUSCAR-PAR
006130        THRU 2410-BUSCAR-PAR-FIN
006140       VARYING WS-PT-IDX FROM 1 BY 1
006150         UNTIL WS-PT-IDX > WS-PT-ENTRY-COUNT
006160            OR WS-PAR-ENCONTRADO.
006170
006180*    PERFORM...VARYING STEPS WS-PT-IDX PAST THE MATCHING SLOT     CR3523  
006190*    BEFORE THE EXIT TEST RE-FIRES - BACK IT UP ONE TO LAND ON    CR3523  
006200*    THE ENTRY THAT WAS ACTUALLY FOUND (REQ 3523).                CR3523  
006210     IF WS-PAR-ENCONTRADO
006220        SUBTRACT 1 FROM WS-PT-IDX
006230     END-IF.
006240
006250*    STILL NOT FOUND AFTER WALKING THE WHOLE TABLE - THIS IS A
006260*    PAIR THE RUN HASN'T SEEN YET, SO BUILD IT A NEW ENTRY.
006270     IF WS-PAR-NO-ENCONTRADO
006280        PERFORM 2420-CREAR-PAR
006290           THRU 2420-CREAR-PAR-FIN
006300     END-IF.
006310
006320 2400-UBICAR-PAR-FIN.
006330     EXIT.
006340
006350*----------------------------------------------------------------*
006360*    ONE COMPARE PER TABLE SLOT - A LINEAR SEARCH IS FINE AT 20  *
006370*    ENTRIES MAX, NO POINT INDEXING A TABLE THIS SMALL.          *
006380*----------------------------------------------------------------*
006390 2410-BUSCAR-PAR.
006400
006410*    EXACT MATCH ONLY - THE PAIR CODE IS THE WHOLE KEY, NO
006420*    PARTIAL OR CASE-INSENSITIVE COMPARE.
006430     IF WS-PE-CURRENCY-PAIR(WS-PT-IDX) = WS-TCK-PAIR
006440        SET WS-PAR-ENCONTRADO TO TRUE
006450     END-IF.
006460
006470 2410-BUSCAR-PAR-FIN.
006480     EXIT.
006490
006500*----------------------------------------------------------------*
006510*    TABLE FULL - LEAVE WS-PAR-NO-ENCONTRADO SET SO               CR3525  
006520*    2000-PROCESAR-PROGRAMA SKIPS THE REST OF THIS TICK           CR3525  
006530*    INSTEAD OF SUBSCRIPTING PAST THE OCCURS 20 TABLE             CR3525  
006540*    (REQ 3525).                                                  CR3525  
006550 2420-CREAR-PAR.
006560
006570*    20 DISTINCT PAIRS IN ONE RUN WOULD BE UNUSUAL FOR THIS
006580*    DESK, BUT A BAD FEED (GARBLED PAIR CODES) COULD GET HERE -
006590*    FAIL SOFT ON THIS ONE TICK RATHER THAN ABEND THE RUN.
006600     IF WS-PT-ENTRY-COUNT >= WS-PT-MAX-ENTRIES
006610        DISPLAY 'PAIR TABLE FULL - TICK IGNORED: ' WS-TCK-PAIR
006620        GO TO 2420-CREAR-PAR-FIN
006630     END-IF.
006640
006650*    CLAIM THE NEXT FREE SLOT - ENTRIES ARE ALWAYS APPENDED AT
006660*    THE END, NEVER INSERTED IN THE MIDDLE.
006670     ADD 1 TO WS-PT-ENTRY-COUNT.
006680     SET WS-PT-IDX TO WS-PT-ENTRY-COUNT.
006690*    INITIALIZE CLEARS THE WHOLE ENTRY, INCLUDING ITS WINDOW,
006700*    BEFORE THE KEY IS MOVED IN - A REUSED TABLE SLOT MUST
006710*    NEVER CARRY OVER A PRIOR PAIR'S ACCUMULATORS.
006720     INITIALIZE WS-PT-ENTRY(WS-PT-IDX).
006730     MOVE WS-TCK-PAIR TO WS-PE-CURRENCY-PAIR(WS-PT-IDX).
006740
006750*    NEW ENTRY CREATED - TELL 2000-PROCESAR-PROGRAMA THIS TICK    CR3525  
006760*    HAS A HOME SO IT WILL GO ON TO ACCUMULATE/CUTOFF/REPORT.     CR3525  
006770     SET WS-PAR-ENCONTRADO TO TRUE.
006780
006790 2420-CREAR-PAR-FIN.
006800     EXIT.
006810
006820*    A TICK THAT WON'T FIT IN THE WINDOW MUST NOT TOUCH THE       CR3526  
006830*    TOTALS EITHER - THE CUTOFF RULE CAN ONLY REVERSE A TICK'S    CR3526  
006840*    CONTRIBUTION OUT OF THE TOTALS BY WALKING THE WINDOW, SO A   CR3526  
006850*    TICK ADDED TO THE TOTALS BUT NEVER RECORDED IN THE WINDOW    CR3526  
006860*    WOULD INFLATE THE VWAP FOREVER.  CHECK WINDOW ROOM HERE,     CR3526  
006870*    BEFORE 2510 TOUCHES A SINGLE ACCUMULATOR (REQ 3526).         CR3526  
006880*----------------------------------------------------------------*
006890*    DRIVES THE THREE STEPS OF ACCEPTING A TICK INTO A PAIR'S    *
006900*    STATE - ADD TO THE WEIGHTED TOTALS, UPDATE HIGH/LOW/        *
006910*    COUNT/SUM, THEN RECORD IT IN THE ROLLING WINDOW SO IT CAN   *
006920*    LATER BE EXPIRED.  ALL THREE HAPPEN FOR A TICK, OR NONE     *
006930*    OF THEM DO - THERE IS NO PARTIAL-ACCEPT STATE.              *
006940*----------------------------------------------------------------*
006950 2500-ACUMULAR-TICK.
006960
006970*    ROOM CHECK COMES FIRST, BEFORE STEP 1 BELOW EVER TOUCHES AN
006980*    ACCUMULATOR - A TICK THAT CANNOT BE RECORDED IN THE WINDOW
006990*    MUST NEVER BE ADDED TO THE TOTALS EITHER, SINCE THERE WOULD
007000*    THEN BE NO WINDOW SLOT TO REVERSE IT BACK OUT OF AT EXPIRY
007010*    (REQ 3526; SEE THE CHANGE LOG ABOVE).
007020     IF WS-PE-WINDOW-COUNT(WS-PT-IDX) >= WS-PE-MAX-WINDOW
007030        DISPLAY 'TICK WINDOW FULL FOR PAIR: ' WS-TCK-PAIR
007040        ADD 1 TO WS-TOTAL-TICKS-REJECTED
007050        GO TO 2500-ACUMULAR-TICK-FIN
007060     END-IF.
007070
007080*    STEP 1 - ADD THIS TICK INTO THE RUNNING VWAP TOTALS.
007090     PERFORM 2510-ACUMULAR-VWAP
007100        THRU 2510-ACUMULAR-VWAP-FIN.
007110
007120*    STEP 2 - UPDATE HIGH/LOW/COUNT/SUM-OF-PRICES.
007130     PERFORM 2520-ACUMULAR-ESTADISTICAS
007140        THRU 2520-ACUMULAR-ESTADISTICAS-FIN.
007150
007160*    STEP 3 - RECORD THE TICK IN THE ROLLING WINDOW SO IT CAN
007170*    LATER BE REVERSED OUT BY 2610 WHEN IT EXPIRES.
007180     PERFORM 2530-AGREGAR-VENTANA
007190        THRU 2530-AGREGAR-VENTANA-FIN.
007200
007210 2500-ACUMULAR-TICK-FIN.
007220     EXIT.
007230
007240*----------------------------------------------------------------*
007250*    SIGMA(PRICE TIMES VOLUME) AND SIGMA(VOLUME) - THE TWO       *
007260*    NUMBERS THE VWAP DIVISION IN 2700-REPORTAR-VWAP DIVIDES.    *
007270*----------------------------------------------------------------*
007280 2510-ACUMULAR-VWAP.
007290
007300*    PRICE TIMES VOLUME FOR THIS ONE TICK - THE "WEIGHTED"
007310*    PART OF VOLUME-WEIGHTED-AVERAGE-PRICE.
007320     MULTIPLY WS-TCK-PRICE BY WS-TCK-VOLUME
007330              GIVING WS-TEMP-WTD-PRICE.
007340
007350*    ADD TO THE PAIR'S RUNNING SIGMA(PRICE*VOLUME) - REVERSED
007360*    BY 2610-EXPIRAR-VIEJOS WHEN THIS TICK LEAVES THE WINDOW.
007370     ADD WS-TEMP-WTD-PRICE
007380         TO WS-PE-TOTAL-WTD-PRICE(WS-PT-IDX).
007390
007400*    AND TO THE PAIR'S RUNNING SIGMA(VOLUME) - SAME REVERSAL
007410*    RULE APPLIES.
007420     ADD WS-TCK-VOLUME
007430         TO WS-PE-TOTAL-VOLUME(WS-PT-IDX).
007440
007450 2510-ACUMULAR-VWAP-FIN.
007460     EXIT.
007470
007480*----------------------------------------------------------------*
007490*    HIGH/LOW ARE COMPARE-AND-REPLACE AFTER THE FIRST TICK,      *
007500*    WHICH ALWAYS SETS BOTH (TICK-COUNT = ZERO IS HOW THIS       *
007510*    PARAGRAPH KNOWS IT'S SEEING THE PAIR'S FIRST TICK).  TICK-  *
007520*    COUNT AND SUM-OF-PRICES FEED THE SIMPLE AVERAGE PRINTED AT  *
007530*    END OF RUN (3110-IMPRIMIR-UN-PAR).                          *
007540*----------------------------------------------------------------*
007550 2520-ACUMULAR-ESTADISTICAS.
007560
007570*    TICK-COUNT OF ZERO MEANS THIS IS THE PAIR'S VERY FIRST
007580*    TICK - BOTH HIGH AND LOW START FROM IT, THERE IS NOTHING
007590*    YET TO COMPARE AGAINST.
007600     IF WS-PE-TICK-COUNT(WS-PT-IDX) = ZERO
007610        MOVE WS-TCK-PRICE TO WS-PE-HIGH-PRICE(WS-PT-IDX)
007620        MOVE WS-TCK-PRICE TO WS-PE-LOW-PRICE(WS-PT-IDX)
007630     ELSE
007640*            NOT THE FIRST TICK - COMPARE AND REPLACE ONLY
007650*            WHEN THIS TICK BEATS THE CURRENT HIGH...
007660        IF WS-TCK-PRICE > WS-PE-HIGH-PRICE(WS-PT-IDX)
007670           MOVE WS-TCK-PRICE
007680             TO WS-PE-HIGH-PRICE(WS-PT-IDX)
007690        END-IF
007700*            ...OR UNDERCUTS THE CURRENT LOW.  HIGH-PRICE AND
007710*            LOW-PRICE ARE NEVER REVERSED OUT WHEN TICKS
007720*            EXPIRE - THEY ARE RUN-TO-DATE EXTREMES, NOT
007730*            WINDOW STATISTICS.
007740        IF WS-TCK-PRICE < WS-PE-LOW-PRICE(WS-PT-IDX)
007750           MOVE WS-TCK-PRICE
007760             TO WS-PE-LOW-PRICE(WS-PT-IDX)
007770        END-IF
007780     END-IF.
007790
007800*    TICK-COUNT AND SUM-OF-PRICES FEED THE SIMPLE (UNWEIGHTED)
007810*    AVERAGE PRINTED AT END OF RUN - NEITHER IS EVER REVERSED
007820*    OUT ON EXPIRY, UNLIKE THE VWAP TOTALS.
007830     ADD 1 TO WS-PE-TICK-COUNT(WS-PT-IDX).
007840     ADD WS-TCK-PRICE TO WS-PE-SUM-OF-PRICES(WS-PT-IDX).
007850
007860 2520-ACUMULAR-ESTADISTICAS-FIN.
007870     EXIT.
007880
007890*    ROOM IS CHECKED UP FRONT IN 2500-ACUMULAR-TICK NOW -         CR3526  
007900*    A TICK NEVER GETS HERE UNLESS THE WINDOW HAS SPACE.          CR3526  
007910*----------------------------------------------------------------*
007920*    APPENDS THE TICK TO THE END OF THE PAIR'S WINDOW.  THE      *
007930*    WINDOW IS KEPT OLDEST-FIRST (SLOT 1 IS ALWAYS THE OLDEST    *
007940*    TICK STILL RETAINED) SO 2610-EXPIRAR-VIEJOS ONLY EVER HAS   *
007950*    TO LOOK AT SLOT 1 TO DECIDE WHAT EXPIRES NEXT.              *
007960*----------------------------------------------------------------*
007970 2530-AGREGAR-VENTANA.
007980
007990*    NEW LAST SLOT IN THE WINDOW - APPEND, NEVER INSERT IN THE
008000*    MIDDLE, SO THE WINDOW STAYS OLDEST-FIRST.
008010     ADD 1 TO WS-PE-WINDOW-COUNT(WS-PT-IDX).
008020     SET WS-PE-WIDX TO WS-PE-WINDOW-COUNT(WS-PT-IDX).
008030
008040*    EVERY FIELD THE CUTOFF RULE AND THE EXPIRY REVERSAL WILL
008050*    NEED LATER - TIME FOR THE CUTOFF COMPARE, PAIR FOR
008060*    TRACEABILITY, PRICE AND VOLUME FOR THE REVERSAL MATH.
008070     MOVE WS-TP-TIME-SECONDS-O
008080       TO WS-WE-TIME-SECONDS(WS-PT-IDX, WS-PE-WIDX).
008090     MOVE WS-TCK-PAIR
008100       TO WS-WE-CURRENCY-PAIR(WS-PT-IDX, WS-PE-WIDX).
008110     MOVE WS-TCK-PRICE
008120       TO WS-WE-PRICE(WS-PT-IDX, WS-PE-WIDX).
008130     MOVE WS-TCK-VOLUME
008140       TO WS-WE-VOLUME(WS-PT-IDX, WS-PE-WIDX).
008150
008160 2530-AGREGAR-VENTANA-FIN.
008170     EXIT.
008180
008190*----------------------------------------------------------------*
008200* 11/14/08  JTC  RESET THE NOT-EXPIRED FLAG TRUE EACH TICK -      CR3521  
008210*                IT WAS BEING SET FALSE HERE AND COULD STAY       CR3521  
008220*                STALE-TRUE FROM THE PRIOR TICK (REQ 3521).       CR3521  
008230*----------------------------------------------------------------*
008240*    APPLIES THE CUTOFF RULE USING THE CURRENT TICK'S TIME AS    *
008250*    "NOW" - EXPIRES ANY TICK STRICTLY OLDER THAN ONE HOUR FROM  *
008260*    THAT REFERENCE, THEN DROPS THE PAIR ENTIRELY IF THE WINDOW  *
008270*    EMPTIED OUT AND LEFT TOTAL-VOLUME AT ZERO.                  *
008280*----------------------------------------------------------------*
008290 2600-APLICAR-CORTE.
008300
008310*    THE CURRENT TICK'S TIME IS "NOW" FOR THIS CUTOFF PASS -
008320*    THERE IS NO WALL CLOCK IN A BATCH PROGRAM.
008330     MOVE WS-TP-TIME-SECONDS-O TO WS-REF-TIME-SECONDS.
008340*    RESET BOTH SWITCHES TRUE AT THE TOP OF EVERY CALL (SEE       CR3521  
008350*    CR3521) SO NEITHER CARRIES A STALE VALUE FROM A PRIOR        CR3521  
008360*    TICK'S CUTOFF PASS.                                          CR3521  
008370     SET WS-TICK-NO-EXPIRADO   TO TRUE.
008380     SET WS-PAR-NO-ELIMINADO   TO TRUE.
008390
008400*    EXPIRE THE OLDEST SURVIVING TICK (SLOT 1) AGAIN AND AGAIN
008410*    UNTIL THE WINDOW IS EMPTY OR SLOT 1 IS WITHIN THE HOUR.
008420     PERFORM 2610-EXPIRAR-VIEJOS
008430        THRU 2610-EXPIRAR-VIEJOS-FIN
008440       UNTIL WS-PE-WINDOW-COUNT(WS-PT-IDX) = ZERO
008450          OR WS-WE-TIME-SECONDS(WS-PT-IDX, 1)
008460                >= WS-REF-TIME-SECONDS - WS-CUTOFF-SECONDS.
008470
008480*    ONLY A PAIR THAT ACTUALLY LOST A TICK THIS CYCLE IS EVEN
008490*    CONSIDERED FOR REMOVAL - A PAIR WITH NOTHING TO EXPIRE
008500*    KEEPS ITS CURRENT STATE UNCHANGED.
008510     IF WS-TICK-EXPIRADO
008520        IF WS-PE-TOTAL-VOLUME(WS-PT-IDX) <= 0
008530           PERFORM 2650-ELIMINAR-PAR
008540              THRU 2650-ELIMINAR-PAR-FIN
008550        END-IF
008560     END-IF.
008570
008580 2600-APLICAR-CORTE-FIN.
008590     EXIT.
008600
008610*----------------------------------------------------------------*
008620*    REVERSES EXACTLY ONE EXPIRED TICK OUT OF THE TOTALS - THE   *
008630*    OLDEST ONE, ALWAYS SLOT 1 - THEN SHIFTS THE REST OF THE     *
008640*    WINDOW DOWN ONE SLOT SO SLOT 1 IS AGAIN THE OLDEST          *
008650*    SURVIVING TICK.  CALLED REPEATEDLY BY 2600'S PERFORM ...    *
008660*    UNTIL, ONCE PER EXPIRED TICK.                               *
008670*----------------------------------------------------------------*
008680 2610-EXPIRAR-VIEJOS.
008690
008700*    RECOMPUTE PRICE*VOLUME FOR SLOT 1 - THE SAME VALUE 2510
008710*    ADDED WHEN THIS TICK FIRST ARRIVED, NOW BEING REVERSED.
008720     MULTIPLY WS-WE-PRICE(WS-PT-IDX, 1)
008730              BY WS-WE-VOLUME(WS-PT-IDX, 1)
008740              GIVING WS-TEMP-WTD-PRICE.
008750
008760*    SUBTRACT BOTH TOTALS - THIS IS THE "SUBTRACTED EXACTLY
008770*    ONCE" HALF OF THE ADDED-ONCE/SUBTRACTED-ONCE INVARIANT.
008780     SUBTRACT WS-TEMP-WTD-PRICE
008790         FROM WS-PE-TOTAL-WTD-PRICE(WS-PT-IDX).
008800
008810     SUBTRACT WS-WE-VOLUME(WS-PT-IDX, 1)
008820         FROM WS-PE-TOTAL-VOLUME(WS-PT-IDX).
008830
008840*    CLOSE THE GAP LEFT BY SLOT 1, THEN SHRINK THE WINDOW
008850*    COUNT AND FLAG THAT AT LEAST ONE EXPIRY HAPPENED THIS
008860*    CUTOFF PASS.
008870     PERFORM 2620-DESPLAZAR-VENTANA
008880        THRU 2620-DESPLAZAR-VENTANA-FIN.
008890
008900     SUBTRACT 1 FROM WS-PE-WINDOW-COUNT(WS-PT-IDX).
008910     SET WS-TICK-EXPIRADO TO TRUE.
008920
008930 2610-EXPIRAR-VIEJOS-FIN.
008940     EXIT.
008950
008960*----------------------------------------------------------------*
008970*    SHIFTS EVERY REMAINING WINDOW SLOT DOWN BY ONE, CLOSING     *
008980*    THE GAP LEFT BY THE JUST-EXPIRED SLOT 1.  A NO-OP WHEN      *
008990*    ONLY ONE TICK WAS IN THE WINDOW (NOTHING TO SHIFT).         *
009000*----------------------------------------------------------------*
009010 2620-DESPLAZAR-VENTANA.
009020
009030*    SLOT 2 MOVES TO SLOT 1, SLOT 3 TO SLOT 2, AND SO ON -
009040*    STOPS ONE SHORT OF THE CURRENT COUNT SO THE LAST SLOT
009050*    ISN'T READ PAST ITS OWN END.
009060     PERFORM 2630-MOVER-UNA-CASILLA
009070        THRU 2630-MOVER-UNA-CASILLA-FIN
009080       VARYING WS-PE-WIDX FROM 1 BY 1
009090         UNTIL WS-PE-WIDX >= WS-PE-WINDOW-COUNT(WS-PT-IDX).
009100
009110 2620-DESPLAZAR-VENTANA-FIN.
009120     EXIT.
009130
009140*----------------------------------------------------------------*
009150*    MOVES ONE WINDOW SLOT'S CONTENTS BACK ONE POSITION - THE    *
009160*    GROUP MOVE COPIES TIME-SECONDS, PAIR, PRICE, AND VOLUME     *
009170*    TOGETHER IN A SINGLE STATEMENT.                             *
009180*----------------------------------------------------------------*
009190 2630-MOVER-UNA-CASILLA.
009200
009210*    ONE GROUP MOVE, NOT FOUR FIELD MOVES - TIME, PAIR, PRICE,
009220*    AND VOLUME TRAVEL TOGETHER.
009230     MOVE WS-PE-WINDOW(WS-PT-IDX, WS-PE-WIDX + 1)
009240       TO WS-PE-WINDOW(WS-PT-IDX, WS-PE-WIDX).
009250
009260 2630-MOVER-UNA-CASILLA-FIN.
009270     EXIT.
009280
009290*----------------------------------------------------------------*
009300*    REMOVES A PAIR'S ENTRY FROM THE TABLE ENTIRELY - ITS        *
009310*    WINDOW ALREADY EMPTIED AND ITS TOTAL VOLUME IS ZERO, SO     *
009320*    THE PAIR HAS NO DEFINED VWAP UNTIL A NEW TICK ARRIVES AND   *
009330*    2420-CREAR-PAR BUILDS IT FRESH.  SHIFTS EVERY ENTRY AFTER   *
009340*    THE REMOVED ONE DOWN BY ONE, THEN SHRINKS THE COUNT.        *
009350*----------------------------------------------------------------*
009360 2650-ELIMINAR-PAR.
009370
009380*    START THE SHIFT FROM WHEREVER THIS PAIR'S SLOT IS
009390*    (WS-PT-IDX IS STILL SET FROM 2400-UBICAR-PAR) - EVERY
009400*    ENTRY AFTER IT MOVES DOWN ONE.
009410     PERFORM 2660-DESPLAZAR-TABLA
009420        THRU 2660-DESPLAZAR-TABLA-FIN
009430       VARYING WS-PT-IDX FROM WS-PT-IDX BY 1
009440         UNTIL WS-PT-IDX >= WS-PT-ENTRY-COUNT.
009450
009460*    ONE FEWER ACTIVE ENTRY - AND TELL 2700-REPORTAR-VWAP NOT
009470*    TO PRINT FOR A PAIR THAT NO LONGER EXISTS.
009480     SUBTRACT 1 FROM WS-PT-ENTRY-COUNT.
009490     SET WS-PAR-ELIMINADO TO TRUE.
009500
009510 2650-ELIMINAR-PAR-FIN.
009520     EXIT.
009530
009540*----------------------------------------------------------------*
009550*    MOVES ONE PAIR TABLE ENTRY BACK ONE SLOT - THE GROUP MOVE   *
009560*    CARRIES THE WHOLE ENTRY, WINDOW AND ALL, IN ONE STATEMENT.  *
009570*----------------------------------------------------------------*
009580 2660-DESPLAZAR-TABLA.
009590
009600*    ONE GROUP MOVE CARRIES THE WHOLE ENTRY - KEY, ALL THE
009610*    ACCUMULATORS, AND ITS ENTIRE 500-SLOT WINDOW - DOWN ONE
009620*    POSITION IN A SINGLE STATEMENT.
009630     MOVE WS-PT-ENTRY(WS-PT-IDX + 1)
009640       TO WS-PT-ENTRY(WS-PT-IDX).
009650
009660 2660-DESPLAZAR-TABLA-FIN.
009670     EXIT.
009680
009690*----------------------------------------------------------------*
009700*    WRITES THE "UPDATED <PAIR> TO VWAP OF <VWAP>" LINE FOR      *
009710*    THIS TICK - BUT ONLY IF THE PAIR SURVIVED THE CUTOFF PASS   *
009720*    ABOVE (A PAIR JUST DELETED BY 2650 HAS NO VWAP TO REPORT)   *
009730*    AND ONLY IF TOTAL VOLUME IS GREATER THAN ZERO (THE SPEC'S   *
009740*    GATE ON COMPUTING A VWAP AT ALL).                           *
009750*----------------------------------------------------------------*
009760 2700-REPORTAR-VWAP.
009770
009780*    A PAIR 2650 JUST REMOVED HAS NO VWAP LEFT TO PRINT - SKIP
009790*    THE WHOLE PARAGRAPH RATHER THAN READ A STALE/CLEARED SLOT.
009800     IF WS-PAR-ELIMINADO
009810        GO TO 2700-REPORTAR-VWAP-FIN
009820     END-IF.
009830
009840*    VWAP IS UNDEFINED WHEN TOTAL VOLUME IS ZERO - THIS TEST IS
009850*    THE SPEC'S GATE ON COMPUTING ONE AT ALL.
009860     IF WS-PE-TOTAL-VOLUME(WS-PT-IDX) > 0
009870
009880*            SIGMA(PRICE*VOLUME) OVER SIGMA(VOLUME), ROUNDED TO
009890*            5 DECIMALS - THE VWAP DEFINITION, UNCHANGED SINCE
009900*            THE 1990 REWORK.
009910        DIVIDE WS-PE-TOTAL-WTD-PRICE(WS-PT-IDX)
009920           BY  WS-PE-TOTAL-VOLUME(WS-PT-IDX)
009930           GIVING WS-PE-VWAP(WS-PT-IDX) ROUNDED
009940
009950        MOVE WS-PE-CURRENCY-PAIR(WS-PT-IDX)
009960          TO WS-VWR-DET-PAIR
009970        MOVE WS-PE-VWAP(WS-PT-IDX)
009980          TO WS-VWR-DET-VWAP
009990        MOVE WS-VWR-DETALLE TO WS-SAL-VWAP-REPORT-REG
010000
010010        PERFORM 2800-IMPRIMIR-LINEA
010020           THRU 2800-IMPRIMIR-LINEA-FIN
010030
010040     END-IF.
010050
010060 2700-REPORTAR-VWAP-FIN.
010070     EXIT.
010080
010090*----------------------------------------------------------------*
010100*    ONE WRITE STATEMENT FOR THE ENTIRE PROGRAM - EVERY REPORT   *
010110*    LINE, WHATEVER ITS LAYOUT, IS MOVED INTO WS-SAL-VWAP-       *
010120*    REPORT-REG BEFORE THIS PARAGRAPH IS PERFORMED.              *
010130*----------------------------------------------------------------*
010140 2800-IMPRIMIR-LINEA.
010150
010160     WRITE WS-SAL-VWAP-REPORT-REG.
010170
010180 2800-IMPRIMIR-LINEA-FIN.
010190     EXIT.
010200
010210*----------------------------------------------------------------*
010220*    END-OF-RUN CONTROL PARAGRAPH - PRINT THE PER-PAIR SUMMARY   *
010230*    AND GRAND TOTAL, THEN CLOSE BOTH FILES.                     *
010240*----------------------------------------------------------------*
010250 3000-FINALIZAR-PROGRAMA.
010260
010270     PERFORM 3100-IMPRIMIR-RESUMEN-FINAL
010280        THRU 3100-IMPRIMIR-RESUMEN-FINAL-FIN.
010290
010300     PERFORM 3200-CERRAR-ARCHIVOS
010310        THRU 3200-CERRAR-ARCHIVOS-FIN.
010320
010330 3000-FINALIZAR-PROGRAMA-FIN.
010340     EXIT.
010350
010360*----------------------------------------------------------------*
010370*    SEPARATOR, TITLE, COLUMN HEADER, ONE LINE PER REMAINING     *
010380*    PAIR (THE TABLE IS THE ONE BREAK LEVEL - EVERY SURVIVING    *
010390*    ENTRY GETS ITS OWN LINE), THEN THE GRAND-TOTAL LINE         *
010400*    (REQ 3390).  A PAIR WHOSE WINDOW ALREADY EMPTIED IS NOT IN  *
010410*    THE TABLE AND SO NEVER APPEARS IN THIS SUMMARY.             *
010420*----------------------------------------------------------------*
010430 3100-IMPRIMIR-RESUMEN-FINAL.
010440
010450*    DASH RULE, TITLE, COLUMN HEADER - THREE FIXED LINES BEFORE
010460*    THE PER-PAIR DETAIL STARTS.
010470     MOVE WS-VWR-SEPARADOR  TO WS-SAL-VWAP-REPORT-REG.
010480     PERFORM 2800-IMPRIMIR-LINEA
010490        THRU 2800-IMPRIMIR-LINEA-FIN.
010500
010510     MOVE WS-VWR-TITULO     TO WS-SAL-VWAP-REPORT-REG.
010520     PERFORM 2800-IMPRIMIR-LINEA
010530        THRU 2800-IMPRIMIR-LINEA-FIN.
010540
010550     MOVE WS-VWR-ENCABEZADO TO WS-SAL-VWAP-REPORT-REG.
010560     PERFORM 2800-IMPRIMIR-LINEA
010570        THRU 2800-IMPRIMIR-LINEA-FIN.
010580
010590*    ONE LINE PER SURVIVING TABLE ENTRY - A PAIR THAT EXPIRED
010600*    DOWN TO ZERO VOLUME MID-RUN IS ALREADY GONE FROM THE
010610*    TABLE AND DOES NOT APPEAR HERE.
010620     PERFORM 3110-IMPRIMIR-UN-PAR
010630        THRU 3110-IMPRIMIR-UN-PAR-FIN
010640       VARYING WS-PT-IDX FROM 1 BY 1
010650         UNTIL WS-PT-IDX > WS-PT-ENTRY-COUNT.
010660
010670*    GRAND-TOTAL LINE CLOSES OUT THE REPORT (REQ 3390) -
010680*    WS-GRAND-TOTAL-VOLUME WAS ACCUMULATED BY EVERY CALL TO
010690*    3110 ABOVE.
010700     MOVE WS-GRAND-TOTAL-VOLUME TO WS-VWR-GRAND-VOLUME.
010710     MOVE WS-VWR-TOTAL-LINE     TO WS-SAL-VWAP-REPORT-REG.
010720     PERFORM 2800-IMPRIMIR-LINEA
010730        THRU 2800-IMPRIMIR-LINEA-FIN.
010740
010750 3100-IMPRIMIR-RESUMEN-FINAL-FIN.
010760     EXIT.
010770
010780*----------------------------------------------------------------*
010790*    ONE SUMMARY LINE FOR ONE PAIR - FINAL VWAP, HIGH, LOW, THE  *
010800*    SIMPLE AVERAGE (COMPUTED HERE, NOT CARRIED AS A RUNNING     *
010810*    FIELD), AND TOTAL VOLUME - THEN ROLLS THIS PAIR'S VOLUME    *
010820*    INTO THE GRAND TOTAL FOR THE LINE 3100 PRINTS AFTERWARD.    *
010830*----------------------------------------------------------------*
010840 3110-IMPRIMIR-UN-PAR.
010850
010860*    SIMPLE AVERAGE - SUM-OF-PRICES OVER TICK-COUNT, COMPUTED
010870*    FRESH HERE RATHER THAN CARRIED AS A RUNNING FIELD.  THIS IS
010880*    THE ONLY PLACE IN THE PROGRAM THAT COMPUTES IT.
010890     IF WS-PE-TICK-COUNT(WS-PT-IDX) > 0
010900        DIVIDE WS-PE-SUM-OF-PRICES(WS-PT-IDX)
010910           BY  WS-PE-TICK-COUNT(WS-PT-IDX)
010920           GIVING WS-TEMP-AVG-PRICE ROUNDED
010930     ELSE
010940*       NO TICKS EVER POSTED FOR THIS SLOT - SHOULDN'T HAPPEN
010950*       FOR A TABLE ENTRY THAT EXISTS, BUT ZERO IS THE SAFE
010960*       DEFAULT PER THE SPEC RATHER THAN DIVIDING BY ZERO.
010970        MOVE ZERO TO WS-TEMP-AVG-PRICE
010980     END-IF.
010990
011000*    ONE SUMMARY LINE - PAIR, VWAP, HIGH, LOW, SIMPLE AVERAGE,
011010*    AND TOTAL VOLUME, IN THE SAME COLUMN ORDER AS THE HEADER
011020*    PRINTED BY 3100.
011030     MOVE WS-PE-CURRENCY-PAIR(WS-PT-IDX) TO WS-VWR-RES-PAIR.
011040     MOVE WS-PE-VWAP(WS-PT-IDX)          TO WS-VWR-RES-VWAP.
011050     MOVE WS-PE-HIGH-PRICE(WS-PT-IDX)    TO WS-VWR-RES-HIGH.
011060     MOVE WS-PE-LOW-PRICE(WS-PT-IDX)     TO WS-VWR-RES-LOW.
011070     MOVE WS-TEMP-AVG-PRICE              TO WS-VWR-RES-AVG.
011080     MOVE WS-PE-TOTAL-VOLUME(WS-PT-IDX)  TO WS-VWR-RES-VOLUME.
011090     MOVE WS-VWR-RESUMEN-LINE         TO WS-SAL-VWAP-REPORT-REG.
011100
011110     PERFORM 2800-IMPRIMIR-LINEA
011120        THRU 2800-IMPRIMIR-LINEA-FIN.
011130
011140*    ROLL THIS PAIR'S VOLUME INTO THE GRAND TOTAL AND BUMP THE
011150*    PAIRS-SUMMARIZED COUNT FOR THE OPERATOR CONSOLE LOG.  BOTH
011160*    ARE RESET TO ZERO BACK IN 1000-INICIAR-PROGRAMA, ONCE PER
011170*    RUN, SO THEY NEVER CARRY A STALE VALUE ACROSS EXECUTIONS.
011180     ADD WS-PE-TOTAL-VOLUME(WS-PT-IDX) TO WS-GRAND-TOTAL-VOLUME.
011190     ADD 1 TO WS-TOTAL-PAIRS-SUMMARIZED.
011200
011210 3110-IMPRIMIR-UN-PAR-FIN.
011220     EXIT.
011230
011240*----------------------------------------------------------------*
011250*    CLOSE BOTH FILES - A CLOSE ERROR IS LOGGED, NOT FATAL, AS   *
011260*    THE RUN'S WORK IS ALREADY DONE BY THE TIME WE GET HERE.     *
011270*----------------------------------------------------------------*
011280 3200-CERRAR-ARCHIVOS.
011290
011300*    BOTH FILES IN ONE STATEMENT - THE SHOP'S USUAL HABIT WHEN
011310*    NEITHER FILE NEEDS SPECIAL CLOSE OPTIONS.  ORDER DOES NOT
011320*    MATTER HERE SINCE NEITHER CLOSE DEPENDS ON THE OTHER.
011330     CLOSE ENT-TICK-FILE
011340           SAL-VWAP-RPT.
011350
011360*    NEITHER CHECK IS FATAL - ALL THE REAL WORK (READING TICKS,
011370*    WRITING THE REPORT) IS ALREADY DONE BY THIS POINT, SO A
011380*    CLOSE ERROR ONLY GOES TO THE CONSOLE FOR THE OPERATOR.
011390     IF NOT FS-TICK-FILE-OK
011400        DISPLAY 'ERROR CLOSING TICK FILE: ' FS-TICK-FILE
011410     END-IF.
011420
011430     IF NOT FS-VWAP-RPT-OK
011440        DISPLAY 'ERROR CLOSING VWAP REPORT: ' FS-VWAP-RPT
011450     END-IF.
011460
011470 3200-CERRAR-ARCHIVOS-FIN.
011480     EXIT.
011490
011500*----------------------------------------------------------------*
011510*    END OF VWAPCALC.  NO PARAGRAPHS FOLLOW THE FINAL EXIT ABOVE -
011520*    THE SHOP'S CONVENTION IS ONE BLANK COMMENT-RULE LINE AND THE
011530*    END PROGRAM MARKER, NOTHING ELSE.                           *
011540*----------------------------------------------------------------*
011550 END PROGRAM VWAPCALC.
