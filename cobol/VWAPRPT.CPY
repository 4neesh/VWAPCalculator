000010*----------------------------------------------------------------*
000020*    VWAP REPORT LINE LAYOUTS - BUILT HERE THEN MOVED TO         *
000030*    WS-SAL-VWAP-REPORT-REG BEFORE EACH WRITE (SEE 2800-         *
000040*    IMPRIMIR-LINEA IN VWAPCALC).  ONE 05-LEVEL PER LINE STYLE,  *
000050*    ONLY ONE IS EVER MOVED TO THE FD RECORD AT A TIME.          *
000060*                                                                *
000070*    MEMBER IS COPYd ONCE, IN VWAPCALC'S WORKING-STORAGE - NO    *
000080*    OTHER PROGRAM IN THIS SYSTEM WRITES THE VWAP REPORT.        *
000090*----------------------------------------------------------------*
000100 01  WS-SALIDA-VWAP-RPT.
000110
000120*    DASH RULE - PRINTED UNDER THE COLUMN HEADER.  SAME WIDTH
000130*    AS THE FD RECORD (WS-SAL-VWAP-REPORT-REG PIC X(80) IN
000140*    VWAPCALC) SO IT LINES UP ACROSS THE FULL REPORT PAGE.
000150*    60 BYTES OF DASH, THEN 20 BYTES OF IMPLICIT TRAILING
000160*    SPACE WHEN MOVED TO THE 80-BYTE FD RECORD.
000170     05  WS-VWR-SEPARADOR               PIC X(60) VALUE ALL '-'.
000180
000190*    ONE DETAIL LINE PER ACCEPTED TICK - "UPDATED <PAIR> TO
000200*    VWAP OF <VWAP>" - WRITTEN BY 2700-REPORTAR-VWAP ONLY WHEN
000210*    THE PAIR'S TOTAL VOLUME IS GREATER THAN ZERO.
000220     05  WS-VWR-DETALLE.
000230*        LITERAL LEAD-IN - NEVER CHANGED SINCE 1989.
000240         10  FILLER                  PIC X(08) VALUE 'UPDATED '.
000250
000260*        CURRENCY PAIR JUST UPDATED.
000270         10  WS-VWR-DET-PAIR             PIC X(07).
000280         10  FILLER                     PIC X(12)
000290                                    VALUE ' TO VWAP OF '.
000300
000310*        THE PAIR'S NEWLY COMPUTED VWAP, 5 DECIMALS.
000320         10  WS-VWR-DET-VWAP             PIC ZZZ9.99999.
000330
000340*        PADS THE DETAIL LINE OUT TO THE FULL 80-BYTE FD
000350*        RECORD WIDTH - NEVER ADDRESSED BY NAME.
000360         10  FILLER                     PIC X(22) VALUE SPACES.
000370
000380*    RAW 59-BYTE VIEW OF THE UPDATE LINE - USED WHEN THE LINE
000390*    HAS TO BE RE-KEYED ONTO THE CONSOLE FOR THE OPERATOR.  A
000400*    REDEFINES, NOT A SEPARATE FIELD, SO THE TWO VIEWS NEVER
000410*    DRIFT OUT OF SYNC WITH EACH OTHER.
000420     05  WS-VWR-DETALLE-R REDEFINES WS-VWR-DETALLE PIC X(59).
000430
000440*    ONE LINE PER REJECTED TICK - WRITTEN BY 2310-ERROR-HORA
000450*    WHEN TIMEPARS CANNOT EDIT THE CLOCK TIME.  THE REJECTED
000460*    TICK IS NOT COUNTED IN ANY PAIR'S ACCUMULATORS.
000470     05  WS-VWR-ERROR-LINE.
000480         10  FILLER                     PIC X(22)
000490                               VALUE 'INVALID TIME FORMAT: '.
000500
000510*        THE UNEDITABLE CLOCK-TIME VALUE, AS RECEIVED.
000520         10  WS-VWR-ERR-VALUE            PIC X(08).
000530
000540*        PAD TO 80 BYTES - SAME ROLE AS THE FILLER IN
000550*        WS-VWR-DETALLE ABOVE.
000560         10  FILLER                     PIC X(30) VALUE SPACES.
000570
000580*    END-OF-RUN BANNER - PRINTED ONCE, AHEAD OF THE PER-PAIR
000590*    SUMMARY LINES, BY 3100-IMPRIMIR-RESUMEN-FINAL.
000600     05  WS-VWR-TITULO.
000610*        THE BANNER TEXT ITSELF.
000620         10  FILLER                     PIC X(19)
000630                           VALUE 'END-OF-RUN SUMMARY'.
000640
000650*        PAD TO 60 BYTES - THIS GROUP IS MOVED TO THE SAME
000660*        60-BYTE WS-VWR-SEPARADOR-WIDTH AREA OF THE FD RECORD
000670*        AS THE OTHER REPORT LINES IN THIS COPYBOOK.
000680         10  FILLER                     PIC X(41) VALUE SPACES.
000690
000700*    COLUMN HEADER OVER THE PER-PAIR SUMMARY LINES - PAIR /
000710*    VWAP / HIGH / LOW / AVG / TOTAL VOLUME, SPACE-SEPARATED
000720*    TO LINE UP WITH WS-VWR-RESUMEN-LINE BELOW.  EVERY FIELD IS
000730*    FILLER - THIS GROUP IS A LITERAL, NOT DATA, AND IS NEVER
000740*    REFERENCED BY NAME OUTSIDE THIS COPYBOOK.
000750     05  WS-VWR-ENCABEZADO.
000760*        'PAIR' HEADS THE 7-BYTE PAIR COLUMN.
000770         10  FILLER                     PIC X(07) VALUE 'PAIR'.
000780         10  FILLER                     PIC X(02) VALUE SPACES.
000790*        'VWAP' HEADS THE ZZZ9.99999 VWAP COLUMN.
000800         10  FILLER                  PIC X(09) VALUE '    VWAP'.
000810         10  FILLER                     PIC X(02) VALUE SPACES.
000820*        'HIGH' HEADS THE ZZZ9.99999 HIGH-PRICE COLUMN.
000830         10  FILLER                  PIC X(09) VALUE '    HIGH'.
000840         10  FILLER                     PIC X(02) VALUE SPACES.
000850*        'LOW' HEADS THE ZZZ9.99999 LOW-PRICE COLUMN.
000860         10  FILLER                  PIC X(09) VALUE '     LOW'.
000870         10  FILLER                     PIC X(02) VALUE SPACES.
000880*        'AVG' HEADS THE ZZZ9.99999 SIMPLE-AVERAGE COLUMN.
000890         10  FILLER                  PIC X(09) VALUE '     AVG'.
000900         10  FILLER                     PIC X(02) VALUE SPACES.
000910*        'TOTAL VOLUME' HEADS THE Z(10)9 VOLUME COLUMN.
000920         10  FILLER                     PIC X(12)
000930                                    VALUE 'TOTAL VOLUME'.
000940
000950*    ONE SUMMARY LINE PER STILL-ACTIVE PAIR - THE TABLE IS THE
000960*    ONE BREAK LEVEL, SO EVERY ENTRY PRINTS ITS OWN LINE (SEE
000970*    3110-IMPRIMIR-UN-PAR).  A PAIR WHOSE WINDOW EMPTIED IS NOT
000980*    IN THE TABLE AND SO NEVER APPEARS HERE.
000990     05  WS-VWR-RESUMEN-LINE.
001000
001010*        CURRENCY PAIR FOR THIS SUMMARY LINE.
001020         10  WS-VWR-RES-PAIR             PIC X(07).
001030         10  FILLER                     PIC X(02) VALUE SPACES.
001040
001050*        FINAL VWAP FOR THE PAIR AT END OF RUN.
001060         10  WS-VWR-RES-VWAP             PIC ZZZ9.99999.
001070         10  FILLER                     PIC X(02) VALUE SPACES.
001080
001090*        HIGHEST TICK PRICE SEEN FOR THE PAIR.
001100         10  WS-VWR-RES-HIGH             PIC ZZZ9.99999.
001110         10  FILLER                     PIC X(02) VALUE SPACES.
001120
001130*        LOWEST TICK PRICE SEEN FOR THE PAIR.
001140         10  WS-VWR-RES-LOW              PIC ZZZ9.99999.
001150         10  FILLER                     PIC X(02) VALUE SPACES.
001160
001170*        SIMPLE (UNWEIGHTED) AVERAGE PRICE - SUM-OF-PRICES
001180*        DIVIDED BY TICK-COUNT.
001190         10  WS-VWR-RES-AVG              PIC ZZZ9.99999.
001200         10  FILLER                     PIC X(02) VALUE SPACES.
001210
001220*        TOTAL VOLUME CURRENTLY IN THE PAIR'S WINDOW - THE LAST
001230*        FIELD ON THE LINE, SO NO TRAILING FILLER IS NEEDED
001240*        (THE LINE FITS THE 80-BYTE FD RECORD AS IS).
001250         10  WS-VWR-RES-VOLUME           PIC Z(10)9.
001260
001270*    GRAND-TOTAL LINE, WRITTEN ONCE AFTER THE LAST PER-PAIR
001280*    SUMMARY LINE, CLOSING OUT THE REPORT (REQ 3390).  TOTAL
001290*    VOLUME ONLY - VWAP/HIGH/LOW/AVG DO NOT SUM MEANINGFULLY
001300*    ACROSS DIFFERENT CURRENCY PAIRS.
001310     05  WS-VWR-TOTAL-LINE.
001320*        LITERAL LABEL, TRAILING SPACES LEFT FOR THE AMOUNT.
001330         10  FILLER                     PIC X(28)
001340                           VALUE 'GRAND TOTAL VOLUME:        '.
001350
001360*        SUM OF WS-VWR-RES-VOLUME ACROSS EVERY PAIR STILL IN
001370*        THE TABLE AT END OF RUN.  ACCUMULATED BY VWAPCALC IN
001380*        WS-GRAND-TOTAL-VOLUME, MOVED HERE JUST BEFORE WRITE.
001390         10  WS-VWR-GRAND-VOLUME         PIC Z(10)9.
001400
001410*        PAD TO 80 BYTES - LAST FIELD IN THE COPYBOOK.
001420         10  FILLER                     PIC X(20) VALUE SPACES.
