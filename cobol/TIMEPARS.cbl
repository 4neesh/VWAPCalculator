000010******************************************************************
000020*                                                                *
000030*   T I M E P A R S                                              *
000040*                                                                *
000050*   CLOCK-TIME EDIT ROUTINE - CONVERTS A PRINTED TIME-OF-DAY     *
000060*   (H:MM AM/PM) INTO SECONDS-SINCE-MIDNIGHT FOR THE FX TICK     *
000070*   FEED.  CALLED ONCE PER INPUT TICK BY VWAPCALC (SEE 2300-     *
000080*   PARSEAR-HORA).  A TICK WHOSE TIME WILL NOT EDIT IS REJECTED  *
000090*   BY THE CALLER - THIS ROUTINE NEVER STOPS THE RUN.            *
000100*                                                                *
000110*   CALLED, NOT COPYd - ONE COPY OF THE EDIT LOGIC SERVES BOTH   *
000120*   THE MAIN VWAP DRIVER AND ANY FUTURE CALLER THAT NEEDS THE    *
000130*   SAME CLOCK-TIME FORMAT VALIDATED THE SAME WAY.               *
000140*                                                                *
000150******************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. TIMEPARS.
000180 AUTHOR. J T CALLOWAY.
000190 INSTALLATION. CONTINENTAL STATE BANK - TREASURY SYSTEMS DIV.
000200 DATE-WRITTEN. 03/14/1988.
000210 DATE-COMPILED.
000220 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000230*----------------------------------------------------------------*
000240*  CHANGE LOG                                                   *
000250*----------------------------------------------------------------*
000260* 03/14/88  JTC  INITIAL VERSION - VALIDATES 24-HR HH:MM CLOCK   *
000270*                TIMES FOR THE OLD WIRE-TRANSFER CUTOFF EDIT.   *
000280* 08/02/89  JTC  ADDED RANGE CHECK ON MINUTE FIELD.              *
000290* 05/11/91  DWF  REWORKED FOR 12-HR CLOCK WITH AM/PM MERIDIAN    *
000300*                TO SUPPORT THE NEW FX RATE FEED LAYOUT.         *
000310* 02/19/93  DWF  ACCEPT 1-DIGIT HOUR, BLANK-PADDED (REQ 334).    *
000320* 10/07/94  MRO  MERIDIAN COMPARE MADE CASE-INSENSITIVE - FEED   *
000330*                VENDOR SENDS LOWER CASE ON SOME BUSINESS DAYS.  *
000340* 11/03/98  SKN  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS   *
000350*                ROUTINE, TIME-OF-DAY ONLY.  NO CHANGE REQUIRED.  Y2K     
000360* 02/08/99  SKN  Y2K SIGN-OFF.                                    Y2K     
000370* 07/14/03  MRO  RETURN ERROR MOTIVE TO CALLER INSTEAD OF         CR2203  
000380*                DISPLAYING HERE - CALLER NOW OWNS THE VWAP       CR2203  
000390*                REPORT LINE FOR REJECTED TICKS (REQ 2203).       CR2203  
000400* 11/14/08  JTC  AUDIT REQUEST - ADDED A CALL COUNTER AND RAW     CR3522  
000410*                BYTE VIEWS OF THE WORK FIELDS FOR THE NIGHTLY    CR3522  
000420*                TRACE DUMP, SAME AS VWAPCALC USES (REQ 3522).    CR3522  
000430*----------------------------------------------------------------*
000440*    THIS ROUTINE EDITS ONLY - IT NEVER WRITES A RECORD, NEVER   *
000450*    OPENS A FILE, AND NEVER DISPLAYS ANYTHING TO THE CONSOLE.   *
000460*    ITS ONLY JOB IS TO TURN A PRINTED CLOCK TIME INTO SECONDS   *
000470*    SINCE MIDNIGHT, OR TO SAY WHY IT COULDN'T.  EVERYTHING      *
000480*    ELSE - WHETHER A REJECTED TICK GETS LOGGED, COUNTED, OR     *
000490*    IGNORED - IS THE CALLING PROGRAM'S DECISION, NOT THIS ONE'S.*
000500*----------------------------------------------------------------*
000510*    THE INPUT FORMAT IS A 12-HOUR CLOCK, "H:MM AM" OR "HH:MM    *
000520*    PM", WITH THE HOUR EITHER ONE OR TWO DIGITS AND BLANK-      *
000530*    PADDED ON THE LEFT WHEN ONE DIGIT.  THE MERIDIAN MAY ARRIVE *
000540*    IN ANY MIX OF UPPER AND LOWER CASE - THE FEED VENDOR IS NOT *
000550*    CONSISTENT ABOUT THIS FROM ONE BUSINESS DAY TO THE NEXT.    *
000560*----------------------------------------------------------------*
000570*    SPECIAL-NAMES BELOW DEFINES CLASS DIGITO SO 1100-           *
000580*    DESCOMPONER-HORA CAN TEST A SINGLE BYTE FOR '0' THRU '9'    *
000590*    WITHOUT A NUMERIC MOVE THAT WOULD ABEND ON A BAD CHARACTER. *
000600*----------------------------------------------------------------*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     CLASS DIGITO IS '0' THRU '9'.
000650*----------------------------------------------------------------*
000660 DATA DIVISION.
000670 WORKING-STORAGE SECTION.
000680*----------------------------------------------------------------*
000690*    CALL COUNTER - AUDIT ONLY, NOT PART OF THE EDIT LOGIC.      *
000700*    BUMPED ONCE PER CALL, DISPLAYED BY THE NIGHTLY TRACE RUN.   *
000710*----------------------------------------------------------------*
000720 77  WS-CALL-COUNT                    PIC 9(07) COMP VALUE ZERO.
000730
000740*    THE CLOCK-TIME STRING AS RECEIVED, COPIED OUT OF LK-TCK-
000750*    TIME-I SO THE LINKAGE AREA IS NEVER MODIFIED IN PLACE.
000760*    SAME 8-BYTE WIDTH AS WS-TCK-TIME IN VWAPCALC'S TICKREC
000770*    COPYBOOK, SINCE IT IS A STRAIGHT MOVE FROM THAT FIELD.
000780 01  WS-TIME-WORK                        PIC X(08).
000790
000800*----------------------------------------------------------------*
000810*    FIRST-BYTE VIEW OF THE TIME FIELD - LETS 1100-DESCOMPONER-  *
000820*    HORA TEST FOR A LEADING BLANK (1-DIGIT HOUR) WITHOUT A      *
000830*    SEPARATE REFERENCE-MODIFIED MOVE.                          *
000840*----------------------------------------------------------------*
000850 01  WS-TIME-WORK-R REDEFINES WS-TIME-WORK.
000860*    '9' OR SPACE - SPACE MEANS A 1-DIGIT HOUR (E.G. ' 9:30AM').
000870     05  WS-TWR-FIRST-CHAR                PIC X(01).
000880*    REMAINDER OF THE STRING AFTER THE FIRST BYTE.  NOT ACTUALLY
000890*    REFERENCED ANYWHERE BELOW - THE REDEFINES EXISTS SOLELY TO
000900*    NAME THE FIRST BYTE FOR THE BLANK-HOUR TEST IN 1100.
000910     05  WS-TWR-REST                      PIC X(07).
000920
000930*    THE FOUR PIECES OF THE TIME STRING AFTER IT IS SPLIT BY
000940*    1100-DESCOMPONER-HORA - HOUR, LEFTOVER, MINUTE, MERIDIAN.
000950*    FOUR WORK FIELDS, FILLED IN TWO UNSTRING STATEMENTS BY
000960*    1100-DESCOMPONER-HORA - FIRST SPLIT ON THE COLON, THEN THE
000970*    RIGHT-HAND PIECE SPLIT AGAIN ON THE SPACE.
000980 01  WS-PARTES-HORA.
000990*    HOUR DIGITS (OR BLANK + 1 DIGIT) BEFORE THE COLON.
001000     05  WS-HORA-TXT                     PIC X(02).
001010*    EVERYTHING AFTER THE COLON, BEFORE IT IS SPLIT AGAIN ON
001020*    THE SPACE BETWEEN MINUTE AND MERIDIAN.
001030     05  WS-RESTO-TXT                     PIC X(06).
001040*    MINUTE DIGITS, SPLIT OUT OF WS-RESTO-TXT.
001050     05  WS-MINUTO-TXT                   PIC X(02).
001060*    'AM' OR 'PM' IN ANY MIX OF CASE - SPLIT OUT OF WS-RESTO-TXT.
001070*    THE FOUR 88-LEVEL VALUES BELOW ARE THE ONLY CASE MIXES THE
001080*    FEED VENDOR HAS EVER ACTUALLY SENT (REQ 10/07/94 ABOVE) -
001090*    NOT A GENERAL CASE-FOLD.
001100     05  WS-MERIDIANO-TXT                PIC X(02).
001110        88  WS-MERIDIANO-ES-AM    VALUES 'AM' 'am' 'Am' 'aM'.
001120        88  WS-MERIDIANO-ES-PM    VALUES 'PM' 'pm' 'Pm' 'pM'.
001130     05  FILLER                          PIC X(01).
001140
001150*    THE HOUR AND MINUTE ONCE CONVERTED TO NUMERIC, PLUS THEIR
001160*    SECONDS-SINCE-MIDNIGHT COMPONENTS.  NONE OF THESE FOUR
001170*    FIELDS ARE MEANINGFUL UNTIL BOTH WS-FORMATO-OK AND
001180*    WS-RANGO-OK ARE SET - CALLERS NEVER SEE THEM DIRECTLY.
001190 01  WS-NUMEROS-HORA.
001200*    HOUR, 1-12 ON INPUT, CONVERTED TO 0-23 BY 1300-CALCULAR-
001210*    SEGUNDOS BEFORE THE SECONDS MATH RUNS.
001220     05  WS-HH-NUM                       PIC 9(02) VALUE ZERO.
001230*    MINUTE, 00-59.
001240     05  WS-MINUTO-NUM                   PIC 9(02) VALUE ZERO.
001250*    WS-HH-NUM * 3600 - THE HOUR'S CONTRIBUTION TO THE RESULT.
001260     05  WS-HH-SECONDS                   PIC 9(05) VALUE ZERO.
001270*    WS-MINUTO-NUM * 60 - THE MINUTE'S CONTRIBUTION.
001280     05  WS-MM-SECONDS                   PIC 9(05) VALUE ZERO.
001290*    PAD BYTE - BRINGS THE GROUP TO AN EVEN 15 BYTES FOR THE
001300*    RAW-VIEW REDEFINES RIGHT BELOW.
001310     05  FILLER                          PIC X(01).
001320
001330*----------------------------------------------------------------*
001340*    RAW BYTE VIEW OF THE ABOVE - NIGHTLY TRACE DUMP ONLY.       *
001350*----------------------------------------------------------------*
001360 01  WS-NUMEROS-HORA-R REDEFINES WS-NUMEROS-HORA
001370                                  PIC X(15).
001380
001390*    THE TWO PASS/FAIL SWITCHES 1000-PARSEAR-HORA TESTS BEFORE
001400*    DECIDING WHETHER TO COMPUTE SECONDS OR REJECT THE TICK.
001410 01  WS-SWITCHES.
001420*    SET OK ONLY IF THE STRING SPLIT CLEANLY INTO A NUMERIC
001430*    HOUR, NUMERIC MINUTE, AND A RECOGNIZED AM/PM MERIDIAN.
001440     05  WS-SW-FORMATO                   PIC X(01) VALUE 'N'.
001450        88  WS-FORMATO-OK                    VALUE 'S'.
001460        88  WS-FORMATO-MALO                  VALUE 'N'.
001470*    SET OK ONLY IF THE HOUR IS 1-12 AND THE MINUTE IS 0-59.
001480     05  WS-SW-RANGO                     PIC X(01) VALUE 'N'.
001490        88  WS-RANGO-OK                      VALUE 'S'.
001500        88  WS-RANGO-MALO                    VALUE 'N'.
001510     05  FILLER                          PIC X(01).
001520
001530*----------------------------------------------------------------*
001540*    RAW BYTE VIEW OF THE SWITCHES - NIGHTLY TRACE DUMP ONLY.    *
001550*----------------------------------------------------------------*
001560 01  WS-SWITCHES-R REDEFINES WS-SWITCHES PIC X(03).
001570*----------------------------------------------------------------*
001580*    LINKAGE SECTION - ONE GROUP IN, ONE GROUP OUT, PER THE      *
001590*    SHOP'S EDIT-SUBPROGRAM CONVENTION (SEE CLVALFEC'S OLDER     *
001600*    LK-ENTRADA/LK-SALIDA SHAPE, WHICH THIS FOLLOWS).            *
001610*----------------------------------------------------------------*
001620 LINKAGE SECTION.
001630 01  LK-TIME-PARSE.
001640*    WHAT THE CALLER SENDS IN.
001650     05  LK-ENTRADA.
001660*        THE CLOCK-TIME STRING TO BE EDITED, EXACTLY AS READ
001670*        FROM THE TICK RECORD - NEVER MODIFIED HERE.
001680         10  LK-TCK-TIME-I                PIC X(08).
001690*    WHAT THIS ROUTINE SENDS BACK.
001700     05  LK-SALIDA.
001710*        SECONDS SINCE MIDNIGHT, VALID ONLY WHEN LK-VALIDACION-
001720*        OK IS SET - ZERO OTHERWISE.
001730         10  LK-TIME-SECONDS-O            PIC 9(05).
001740*        OVERALL PASS/FAIL FOR THE CALL.
001750         10  LK-VALIDACION-O              PIC X(01).
001760            88  LK-VALIDACION-OK              VALUE 'S'.
001770            88  LK-VALIDACION-NOTOK           VALUE 'N'.
001780*        POPULATED ONLY ON FAILURE - THE CALLER OWNS WHAT IT
001790*        DOES WITH THIS (SEE CR2203 ABOVE).
001800         10  LK-MOTIVO-ERROR-O.
001810*            SHORT REASON CODE, E.G. 'TIME-FORMAT-INVALID'.
001820            15  LK-COD-ERROR-O               PIC X(20).
001830*            THE OFFENDING VALUE, FOR THE ERROR LINE.
001840            15  LK-DES-ERROR-O               PIC X(40).
001850     05  FILLER                          PIC X(01).
001860*----------------------------------------------------------------*
001870 PROCEDURE DIVISION USING LK-TIME-PARSE.
001880*----------------------------------------------------------------*
001890
001900     PERFORM 1000-PARSEAR-HORA
001910        THRU 1000-PARSEAR-HORA-FIN.
001920
001930     EXIT PROGRAM.
001940
001950*----------------------------------------------------------------*
001960*    TOP-LEVEL CONTROL PARAGRAPH - RESETS THE OUTPUT AREA AND    *
001970*    BOTH SWITCHES TO "BAD" BEFORE ANY EDIT RUNS, THEN ONLY      *
001980*    COMPUTES SECONDS IF BOTH THE FORMAT AND RANGE CHECKS PASS.  *
001990*----------------------------------------------------------------*
002000 1000-PARSEAR-HORA.
002010
002020*    COUNTER IS AUDIT-ONLY (SEE CR3522 ABOVE) - IT PLAYS NO PART
002030*    IN THE EDIT DECISION BELOW.
002040     ADD 1 TO WS-CALL-COUNT.
002050     MOVE ZERO              TO LK-TIME-SECONDS-O.
002060     MOVE SPACES            TO LK-MOTIVO-ERROR-O.
002070     SET WS-FORMATO-MALO    TO TRUE.
002080     SET WS-RANGO-MALO      TO TRUE.
002090
002100     PERFORM 1100-DESCOMPONER-HORA
002110        THRU 1100-DESCOMPONER-HORA-FIN.
002120
002130*    RANGE CHECK ONLY MAKES SENSE ONCE THE STRING HAS ACTUALLY
002140*    SPLIT INTO A NUMERIC HOUR/MINUTE AND A VALID MERIDIAN.
002150     IF WS-FORMATO-OK
002160        PERFORM 1200-VALIDAR-RANGOS
002170           THRU 1200-VALIDAR-RANGOS-FIN
002180     END-IF.
002190
002200     IF WS-FORMATO-OK AND WS-RANGO-OK
002210        PERFORM 1300-CALCULAR-SEGUNDOS
002220           THRU 1300-CALCULAR-SEGUNDOS-FIN
002230        SET LK-VALIDACION-OK TO TRUE
002240     ELSE
002250        PERFORM 1400-ARMAR-ERROR
002260           THRU 1400-ARMAR-ERROR-FIN
002270        SET LK-VALIDACION-NOTOK TO TRUE
002280     END-IF.
002290
002300 1000-PARSEAR-HORA-FIN.
002310     EXIT.
002320
002330*----------------------------------------------------------------*
002340*    SPLITS "H:MM AM" (OR "HH:MM PM") INTO ITS FOUR PIECES AND   *
002350*    CONVERTS HOUR/MINUTE TO NUMERIC.  ANY GO TO BELOW LEAVES    *
002360*    WS-FORMATO-MALO SET, WHICH SKIPS THE RANGE CHECK AND        *
002370*    SECONDS MATH BACK IN 1000-PARSEAR-HORA.                     *
002380*----------------------------------------------------------------*
002390 1100-DESCOMPONER-HORA.
002400
002410     MOVE LK-TCK-TIME-I     TO WS-TIME-WORK.
002420     MOVE SPACES            TO WS-HORA-TXT WS-RESTO-TXT
002430                                WS-MINUTO-TXT WS-MERIDIANO-TXT.
002440
002450*    SPLIT ON THE COLON - HOUR BEFORE, MINUTE+MERIDIAN AFTER.
002460     UNSTRING WS-TIME-WORK DELIMITED BY ':'
002470         INTO WS-HORA-TXT, WS-RESTO-TXT
002480     END-UNSTRING.
002490
002500*    SPLIT THE LEFTOVER ON THE SPACE - MINUTE, THEN MERIDIAN.
002510     UNSTRING WS-RESTO-TXT DELIMITED BY SPACE
002520         INTO WS-MINUTO-TXT, WS-MERIDIANO-TXT
002530     END-UNSTRING.
002540
002550*    A BLANK IN THE SECOND HOUR BYTE MEANS A 1-DIGIT HOUR
002560*    (E.G. " 9"); ANYTHING ELSE NON-NUMERIC THERE IS BAD INPUT.
002570     IF WS-HORA-TXT(2:1) = SPACE
002580        IF WS-HORA-TXT(1:1) NOT DIGITO
002590           GO TO 1100-DESCOMPONER-HORA-FIN
002600        END-IF
002610        MOVE ZERO             TO WS-HH-NUM
002620        MOVE WS-HORA-TXT(1:1) TO WS-HH-NUM(2:1)
002630     ELSE
002640*       2-DIGIT HOUR - BOTH BYTES MUST BE NUMERIC.
002650        IF WS-HORA-TXT NOT NUMERIC
002660           GO TO 1100-DESCOMPONER-HORA-FIN
002670        END-IF
002680        MOVE WS-HORA-TXT      TO WS-HH-NUM
002690     END-IF.
002700
002710     IF WS-MINUTO-TXT NOT NUMERIC
002720        GO TO 1100-DESCOMPONER-HORA-FIN
002730     END-IF.
002740     MOVE WS-MINUTO-TXT        TO WS-MINUTO-NUM.
002750
002760*    ONLY NOW, WITH A NUMERIC HOUR AND MINUTE IN HAND, IS THE
002770*    MERIDIAN CHECKED - A RECOGNIZED AM/PM IS WHAT ACTUALLY
002780*    FLIPS THE FORMAT SWITCH TO OK.
002790     IF WS-MERIDIANO-ES-AM OR WS-MERIDIANO-ES-PM
002800        SET WS-FORMATO-OK  TO TRUE
002810     END-IF.
002820
002830 1100-DESCOMPONER-HORA-FIN.
002840     EXIT.
002850
002860*----------------------------------------------------------------*
002870*    HOUR MUST BE 1-12 (12-HOUR CLOCK, NO ZERO HOUR ON INPUT)    *
002880*    AND MINUTE MUST BE 00-59.  ONLY REACHED WHEN THE FORMAT     *
002890*    CHECK ABOVE ALREADY PASSED.                                 *
002900*----------------------------------------------------------------*
002910 1200-VALIDAR-RANGOS.
002920
002930*    MINUTE'S LOWER BOUND IS IMPLICIT - IT IS AN UNSIGNED
002940*    PIC 9(02), SO IT CAN NEVER TEST BELOW ZERO.
002950     IF WS-HH-NUM >= 1 AND WS-HH-NUM <= 12
002960        AND WS-MINUTO-NUM <= 59
002970        SET WS-RANGO-OK TO TRUE
002980     END-IF.
002990
003000 1200-VALIDAR-RANGOS-FIN.
003010     EXIT.
003020
003030*----------------------------------------------------------------*
003040*    CONVERTS THE 1-12/AM-PM HOUR TO A 0-23 24-HOUR HOUR, THEN   *
003050*    DOES THE SECONDS-SINCE-MIDNIGHT MATH.  12 AM IS MIDNIGHT    *
003060*    (HOUR 0); 12 PM IS NOON (HOUR 12, UNCHANGED); EVERY OTHER   *
003070*    PM HOUR GETS 12 ADDED.                                      *
003080*----------------------------------------------------------------*
003090 1300-CALCULAR-SEGUNDOS.
003100
003110     EVALUATE TRUE
003120*        12 AM IS MIDNIGHT - HOUR BECOMES 0.
003130         WHEN WS-MERIDIANO-ES-AM AND WS-HH-NUM = 12
003140              MOVE ZERO TO WS-HH-NUM
003150*        ANY OTHER PM HOUR (1-11) MOVES INTO THE 13-23 RANGE.
003160         WHEN WS-MERIDIANO-ES-PM AND WS-HH-NUM NOT = 12
003170              ADD 12 TO WS-HH-NUM
003180*        1-11 AM, OR 12 PM (NOON) - ALREADY CORRECT AS-IS.
003190         WHEN OTHER
003200              CONTINUE
003210     END-EVALUATE.
003220
003230*    SECONDS = HOUR*3600 + MINUTE*60, DONE IN TWO STEPS SO THE
003240*    INTERMEDIATE VALUES ARE AVAILABLE FOR THE TRACE DUMP TOO.
003250     MULTIPLY WS-HH-NUM     BY 3600 GIVING WS-HH-SECONDS.
003260     MULTIPLY WS-MINUTO-NUM BY 60   GIVING WS-MM-SECONDS.
003270     ADD WS-HH-SECONDS WS-MM-SECONDS
003280                       GIVING LK-TIME-SECONDS-O.
003290
003300 1300-CALCULAR-SEGUNDOS-FIN.
003310     EXIT.
003320
003330*----------------------------------------------------------------*
003340*    BUILDS THE ERROR MOTIVE RETURNED TO THE CALLER (SEE CR2203  *
003350*    ABOVE) - VWAPCALC DECIDES WHAT TO DO WITH IT, THIS ROUTINE  *
003360*    NEVER DISPLAYS OR WRITES ANYTHING ITSELF.                   *
003370*----------------------------------------------------------------*
003380 1400-ARMAR-ERROR.
003390
003400*    ONE REASON CODE COVERS BOTH A FORMAT FAILURE AND A RANGE
003410*    FAILURE - THE CALLER'S REPORT LINE DOESN'T DISTINGUISH
003420*    THE TWO, SO THIS ROUTINE DOESN'T EITHER.
003430     MOVE 'TIME-FORMAT-INVALID'  TO LK-COD-ERROR-O.
003440
003450*    THE ORIGINAL, UNEDITED INPUT - NOT WS-TIME-WORK - SO THE
003460*    OPERATOR SEES EXACTLY WHAT THE FEED SENT.
003470     MOVE LK-TCK-TIME-I          TO LK-DES-ERROR-O.
003480
003490 1400-ARMAR-ERROR-FIN.
003500     EXIT.
003510
003520*----------------------------------------------------------------*
003530*    END OF TIMEPARS.                                            *
003540*----------------------------------------------------------------*
003550 END PROGRAM TIMEPARS.
